000010*****************************************************************
000020*    ATSCLMRC  -  INSURANCE CLAIM RECORD                        *
000030*    ONE RECORD PER CLAIM TRANSACTION, DOUBLES AS THE           *
000040*    ADJUDICATED-CLAIM OUTPUT LAYOUT (CLAIM-OUT) IN ATSINSEN.   *
000050*****************************************************************
000060 01  INS-CLAIM-RECORD.
000070     05  CL-CLM-ID                     PIC 9(07).
000080     05  CL-CLM-POLICY-ID              PIC 9(07).
000090     05  CL-CLM-USER-ID                PIC 9(07).
000100     05  CL-CLAIM-NUMBER               PIC X(12).
000110     05  CL-INCIDENT-DATA.
000120         10  CL-INCIDENT-DATE          PIC 9(08).
000130         10  CL-INCIDENT-TYPE          PIC X(10).
000140         10  CL-INCIDENT-DESC          PIC X(40).
000150     05  CL-CLAIM-AMOUNTS.
000160         10  CL-CLAIMED-AMOUNT         PIC 9(09)V99.
000170         10  CL-APPROVED-AMOUNT        PIC 9(09)V99.
000180         10  CL-PAID-AMOUNT            PIC 9(09)V99.
000190     05  CL-CLM-STATUS                 PIC X(12).
000200         88  CL-STAT-SUBMITTED             VALUE 'submitted   '.
000210         88  CL-STAT-UNDER-REVIEW          VALUE 'under_review'.
000220         88  CL-STAT-APPROVED              VALUE 'approved    '.
000230         88  CL-STAT-REJECTED              VALUE 'rejected    '.
000240         88  CL-STAT-PAID                  VALUE 'paid        '.
000250     05  CL-REJECT-REASON              PIC X(30).
000260     05  FILLER                        PIC X(14).
