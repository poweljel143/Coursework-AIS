000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      ATSFINEN.
000030 AUTHOR.          R HILDNER.
000040 INSTALLATION.    AUTOSALON DATA PROCESSING CENTER.
000050 DATE-WRITTEN.    06/14/1989.
000060 DATE-COMPILED.   CURRENT-DATE.
000070 SECURITY.        PROPERTY OF AUTOSALON CORPORATION.
000080*****************************************************************
000090*    ATSFINEN  -  VEHICLE FINANCING RATING AND AMORTIZATION     *
000100*                 BATCH ENGINE (FIN-ENGINE)                     *
000110*    READS FINANCING APPLICATION TRANSACTIONS, RATES THE LOAN,  *
000120*    APPLIES THE LIFECYCLE ACTION CARRIED ON THE TRANSACTION,   *
000130*    BUILDS THE AMORTIZATION SCHEDULE ON APPROVAL, AND WRITES   *
000140*    THE FINANCING SUMMARY SECTION OF THE RUN REPORT.  FIRST    *
000150*    STEP OF THE THREE-STEP AUTOSALON BATCH RUN - OPENS THE     *
000160*    REPORT AND RUN-CONTROL FILES FRESH FOR THE STEPS BEHIND IT.*
000170*****************************************************************
000180*    CHANGE LOG.
000190*    ------------------------------------------------------
000200*    DATE      BY   REQUEST   DESCRIPTION
000210*    --------  ---  --------  -----------------------------
000220*    06/14/89  RH   AS-0001   ORIGINAL PROGRAM - CAR LOAN
000230*                             RATING AND PAYMENT SCHEDULE.
000240*    11/02/89  RH   AS-0014   ADDED LEASING AND INSTALLMENT
000250*                             FINANCE TYPES TO RATE TABLE.
000260*    03/19/90  DJE  AS-0033   FIX: DOWN PAYMENT EQUAL TO
000270*                             VEHICLE PRICE NO LONGER ABENDS.
000280*    08/07/91  RH   AS-0058   TERM LIMIT WIDENED TO 84 MONTHS
000290*                             PER FINANCE COMMITTEE MEMO.
000300*    02/25/93  CLK  AS-0091   SELF-EMPLOYED SURCHARGE ADDED
000310*                             TO RATE DETERMINATION.
000320*    07/11/94  RH   AS-0107   AMORTIZATION SCHEDULE NOW WRITES
000330*                             TO ITS OWN OUTPUT FILE INSTEAD
000340*                             OF THE APPLICATION FILE.
000350*    04/03/96  DJE  AS-0140   CLAMP INTEREST RATE TO 5-25 PCT
000360*                             RANGE PER AUDIT FINDING 96-14.
000370*    01/06/97  CLK  AS-0162   REJECT LINE ADDED FOR INVALID
000380*                             TRANSACTIONS - PREVIOUSLY SKIP-
000390*                             PED SILENTLY.
000400*    09/22/98  RH   AS-0201   Y2K REMEDIATION - CREATED-DATE
000410*                             AND DUE-DATE CARRY FULL CCYY.
000420*    02/14/99  DJE  AS-0205   Y2K REMEDIATION - REGRESSION
000430*                             PASS, NO LOGIC CHANGE.
000440*    10/30/00  CLK  AS-0230   STATISTICS SECTION ADDED TO
000450*                             SUMMARY REPORT (COUNTS, AVGS).
000460*    05/15/02  RH   AS-0251   RUN-CONTROL FILE ADDED SO THE
000470*                             LAST STEP CAN PRINT ONE GRAND
000480*                             TRAILER FOR ALL THREE ENGINES.
000490*    ------------------------------------------------------
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-370.
000530 OBJECT-COMPUTER.  IBM-370.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS VALID-DIGITS IS '0' THRU '9'
000570     UPSI-0 ON RERUN-REQUESTED.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT FINAPP-IN    ASSIGN TO FINAPPIN
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620     SELECT FINAPP-OUT   ASSIGN TO FINAPPOUT
000630         ORGANIZATION IS SEQUENTIAL.
000640     SELECT FINSCHED-OUT ASSIGN TO FINSCHOUT
000650         ORGANIZATION IS SEQUENTIAL.
000660     SELECT REPORT-OUT   ASSIGN TO ATSRPT
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680     SELECT ATSCTL-OUT   ASSIGN TO ATSCTL
000690         ORGANIZATION IS SEQUENTIAL.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  FINAPP-IN
000730     RECORD CONTAINS 150 CHARACTERS.
000740 01  FINAPP-IN-RECORD             PIC X(150).
000750 FD  FINAPP-OUT
000760     RECORD CONTAINS 150 CHARACTERS.
000770 01  FINAPP-OUT-RECORD            PIC X(150).
000780 FD  FINSCHED-OUT
000790     RECORD CONTAINS 80 CHARACTERS.
000800 01  FINSCHED-OUT-RECORD          PIC X(80).
000810 FD  REPORT-OUT
000820     RECORD CONTAINS 132 CHARACTERS.
000830 01  REPORT-LINE                  PIC X(132).
000840 FD  ATSCTL-OUT
000850     RECORD CONTAINS 40 CHARACTERS.
000860 01  ATSCTL-OUT-RECORD            PIC X(40).
000870*
000880 WORKING-STORAGE SECTION.
000890 01  FILLER                       PIC X(40)
000900         VALUE 'ATSFINEN WORKING STORAGE DUMP LABEL'.
000910*
000920     COPY ATSFINRC.
000930     COPY ATSSCHRC.
000940     COPY ATSCTLRC.
000950*
000960 01  PROGRAM-SWITCHES.
000970     05  FINAPPIN-EOF-SW           PIC X     VALUE 'N'.
000980         88  FINAPPIN-EOF                    VALUE 'Y'.
000990     05  APPLICATION-VALID-SW      PIC X     VALUE 'Y'.
001000         88  APPLICATION-IS-VALID             VALUE 'Y'.
001010         88  APPLICATION-IS-INVALID           VALUE 'N'.
001011     05  FILLER                    PIC X(01) VALUE SPACE.
001020*
001030 01  W-SUBSCRIPTS-AND-COUNTS COMP.
001040     05  W-SCHEDULE-SUB            PIC S9(3).
001050     05  W-EMPLOY-SUB              PIC S9(3).
001060     05  W-LINE-COUNT              PIC S9(3).
001070     05  W-PAGE-COUNT              PIC S9(3).
001080     05  W-LINES-PER-PAGE          PIC S9(3) VALUE 55.
001081     05  FILLER                    PIC X(01) VALUE SPACE.
001090*
001100 01  RUN-DATE-FIELDS.
001110     05  RUN-DATE-YMD              PIC 9(6).
001120     05  RUN-DATE-YMD-R REDEFINES
001130         RUN-DATE-YMD.
001140         10  RUN-DATE-YY           PIC 9(2).
001150         10  RUN-DATE-MM           PIC 9(2).
001160         10  RUN-DATE-DD           PIC 9(2).
001170     05  RUN-DATE-CCYYMMDD         PIC 9(8).
001171     05  FILLER                    PIC X(01) VALUE SPACE.
001180*
001190 01  DUE-DATE-WORK-AREA.
001200     05  W-DUE-DATE-OFFSET         PIC S9(5) COMP.
001210     05  W-WORK-CCYY               PIC 9(04).
001220     05  W-WORK-MM                 PIC 9(02).
001230     05  W-WORK-DD                 PIC 9(04).
001240     05  W-DUE-DATE-RESULT         PIC 9(08).
001250     05  W-DUE-DATE-RESULT-R REDEFINES
001260         W-DUE-DATE-RESULT.
001270         10  W-DUE-DATE-RESULT-CCYY PIC 9(04).
001280         10  W-DUE-DATE-RESULT-MM   PIC 9(02).
001290         10  W-DUE-DATE-RESULT-DD   PIC 9(02).
001291     05  FILLER                    PIC X(01) VALUE SPACE.
001300*
001310*    STATIC EMPLOYMENT-CODE TABLE USED BY FIN-R1 TO PICK UP
001320*    THE RATE ADJUSTMENT FOR THE APPLICANT'S EMPLOY STATUS -
001330*    BUILT THE SAME WAY THE MORTGAGE SUBSYSTEM BUILDS ITS
001340*    CALLED-PROGRAM TABLE.
001350 01  STATIC-EMPLOY-CODES.
001360     03  STATIC-EMPLOY-TABLE.
001370         05  FILLER                PIC X(15) VALUE
001380                 'employed       '.
001390         05  FILLER                PIC X(15) VALUE
001400                 'self_employed  '.
001410     03  EMPLOY-CODE-TABLE REDEFINES
001420             STATIC-EMPLOY-TABLE
001430                 OCCURS 2 TIMES.
001440         05  EMPLOY-CODE-ENTRY     PIC X(15).
001450 01  STATIC-EMPLOY-ADJUSTMENTS.
001460     03  STATIC-EMPLOY-ADJ-TABLE.
001470         05  FILLER                PIC S99V99 VALUE -0.50.
001480         05  FILLER                PIC S99V99 VALUE +0.50.
001490     03  EMPLOY-ADJ-TABLE REDEFINES
001500             STATIC-EMPLOY-ADJ-TABLE
001510                 OCCURS 2 TIMES.
001520         05  EMPLOY-ADJ-ENTRY      PIC S99V99.
001530*
001540*    RATE AND PAYMENT WORK AREA - FIN-R1/FIN-R2.
001550 01  RATE-WORK-AREA.
001560     05  W-BASE-RATE               PIC S99V99   VALUE 12.00.
001570     05  W-INTEREST-RATE-WORK      PIC S99V99.
001580     05  W-MONTHLY-RATE            PIC S9V9(8) COMP-3.
001590     05  W-POWER-FACTOR            PIC S9(4)V9(8) COMP-3.
001600     05  W-POWER-LESS-ONE          PIC S9(4)V9(8) COMP-3.
001610     05  W-PAYMENT-UNROUNDED       PIC S9(9)V9(4) COMP-3.
001611*    FIN-R2 - TOTAL INTEREST OVER THE LIFE OF THE LOAN, NOT
001612*    CARRIED ON THE APPLICATION RECORD ITSELF (REPORT/WORK
001613*    FIELD ONLY - SEE FIN-R2).
001614     05  W-TOTAL-INTEREST          PIC S9(11)V99.
001615     05  FILLER                    PIC X(01) VALUE SPACE.
001620*
001630*    NUMERIC/EDITED CONVERSION AREA - SAME TECHNIQUE THE
001640*    MORTGAGE SUBSYSTEM USES TO MOVE A COMPUTED AMOUNT
001650*    THROUGH AN EDITED FIELD.
001660 01  W-CONVERSIONS.
001670     05  W-INTEREST-CNVRT          PIC X(12).
001680     05  W-INTEREST-NUMBER REDEFINES
001690         W-INTEREST-CNVRT          PIC 9(10)V99.
001691     05  FILLER                    PIC X(01) VALUE SPACE.
001700*
001701*    REQUESTED LIFECYCLE ACTION CARRIED ON THE INCOMING FA-STATUS
001702*    - SAME CONVENTION THE INSURANCE AND PAYMENT SUBSYSTEMS USE.
001703 01  W-REQUESTED-FIN-STATUS        PIC X(12).
001704*
001710 01  TOTALS-FOR-REPORT.
001720     05  TOT-APPLICATIONS-READ     PIC S9(7)  COMP VALUE 0.
001730     05  TOT-APPLICATIONS-REJECTED PIC S9(7)  COMP VALUE 0.
001740     05  TOT-APPLICATIONS-WRITTEN  PIC S9(7)  COMP VALUE 0.
001750     05  TOT-CNT-DRAFT             PIC S9(7)  COMP VALUE 0.
001760     05  TOT-CNT-SUBMITTED         PIC S9(7)  COMP VALUE 0.
001770     05  TOT-CNT-APPROVED          PIC S9(7)  COMP VALUE 0.
001780     05  TOT-CNT-REJECTED          PIC S9(7)  COMP VALUE 0.
001790     05  TOT-CNT-CAR-LOAN          PIC S9(7)  COMP VALUE 0.
001800     05  TOT-CNT-LEASING           PIC S9(7)  COMP VALUE 0.
001810     05  TOT-CNT-INSTALLMENT       PIC S9(7)  COMP VALUE 0.
001820     05  TOT-LOAN-AMOUNT           PIC S9(11)V99 VALUE 0.
001830     05  TOT-VEHICLE-PRICE         PIC S9(11)V99 VALUE 0.
001840     05  TOT-TERM-MONTHS           PIC S9(9)  COMP VALUE 0.
001850     05  AVG-LOAN-AMOUNT           PIC S9(11)V99 VALUE 0.
001860     05  AVG-TERM-MONTHS           PIC S9(5)V99  VALUE 0.
001861     05  FILLER                    PIC X(01) VALUE SPACE.
001870*
001880 01  HEADING-LINE-ONE.
001890     05  FILLER                    PIC X(40) VALUE
001900             'AUTOSALON BATCH RUN - FINANCING SUMMARY'.
001910     05  FILLER                    PIC X(84) VALUE SPACES.
001920     05  FILLER                    PIC X(5)  VALUE 'PAGE '.
001930     05  HDG-PAGE-NUMBER           PIC Z9.
001940     05  FILLER                    PIC X(1)  VALUE SPACES.
001950*
001960 01  HEADING-LINE-TWO.
001970     05  FILLER                    PIC X(12) VALUE 'APPLICATION'.
001980     05  FILLER                    PIC X(6)  VALUE SPACES.
001990     05  FILLER                    PIC X(4)  VALUE 'TYPE'.
002000     05  FILLER                    PIC X(9)  VALUE SPACES.
002010     05  FILLER                    PIC X(6)  VALUE 'STATUS'.
002020     05  FILLER                    PIC X(8)  VALUE SPACES.
002030     05  FILLER                    PIC X(4)  VALUE 'LOAN'.
002040     05  FILLER                    PIC X(11) VALUE SPACES.
002050     05  FILLER                    PIC X(4)  VALUE 'TERM'.
002060     05  FILLER                    PIC X(4)  VALUE SPACES.
002070     05  FILLER                    PIC X(4)  VALUE 'RATE'.
002080     05  FILLER                    PIC X(4)  VALUE SPACES.
002090     05  FILLER                    PIC X(7)  VALUE 'MONTHLY'.
002100     05  FILLER                    PIC X(37) VALUE SPACES.
002110*
002120 01  DETAIL-LINE.
002130     05  DET-APP-ID                PIC Z(6)9.
002140     05  FILLER                    PIC X(5)  VALUE SPACES.
002150     05  DET-FIN-TYPE              PIC X(12).
002160     05  FILLER                    PIC X(2)  VALUE SPACES.
002170     05  DET-STATUS                PIC X(12).
002180     05  FILLER                    PIC X(2)  VALUE SPACES.
002190     05  DET-LOAN-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
002200     05  FILLER                    PIC X(2)  VALUE SPACES.
002210     05  DET-TERM-MONTHS           PIC ZZ9.
002220     05  FILLER                    PIC X(3)  VALUE SPACES.
002230     05  DET-INTEREST-RATE         PIC Z9.99.
002240     05  FILLER                    PIC X(3)  VALUE SPACES.
002250     05  DET-MONTHLY-PAYMENT       PIC ZZZ,ZZZ,ZZ9.99.
002260     05  FILLER                    PIC X(3)  VALUE SPACES.
002270*
002280 01  REJECT-LINE.
002290     05  FILLER                    PIC X(8)  VALUE
002300             '*REJECT*'.
002310     05  FILLER                    PIC X(2)  VALUE SPACES.
002320     05  REJ-APP-ID                PIC Z(6)9.
002330     05  FILLER                    PIC X(2)  VALUE SPACES.
002340     05  REJ-REASON                PIC X(60).
002350     05  FILLER                    PIC X(52) VALUE SPACES.
002360*
002370 01  TOTAL-DASH-LINE.
002380     05  FILLER                    PIC X(132) VALUE ALL '-'.
002390*
002400 01  FIN-SUMMARY-LINE-1.
002410     05  FILLER                    PIC X(20) VALUE
002420             'APPLICATIONS READ  '.
002430     05  SUM-APPS-READ             PIC ZZZ,ZZ9.
002440     05  FILLER                    PIC X(6)  VALUE SPACES.
002450     05  FILLER                    PIC X(20) VALUE
002460             'APPLICATIONS WRITE '.
002470     05  SUM-APPS-WRITTEN          PIC ZZZ,ZZ9.
002480     05  FILLER                    PIC X(6)  VALUE SPACES.
002490     05  FILLER                    PIC X(9)  VALUE 'REJECTED '.
002500     05  SUM-APPS-REJECTED         PIC ZZZ,ZZ9.
002510     05  FILLER                    PIC X(52) VALUE SPACES.
002520*
002530 01  FIN-SUMMARY-LINE-2.
002540     05  FILLER                    PIC X(20) VALUE
002550             'DRAFT/SUBMIT/APPR/RJ'.
002560     05  SUM-CNT-DRAFT             PIC ZZ,ZZ9.
002570     05  FILLER                    PIC X(1)  VALUE '/'.
002580     05  SUM-CNT-SUBMITTED         PIC ZZ,ZZ9.
002590     05  FILLER                    PIC X(1)  VALUE '/'.
002600     05  SUM-CNT-APPROVED          PIC ZZ,ZZ9.
002610     05  FILLER                    PIC X(1)  VALUE '/'.
002620     05  SUM-CNT-REJECTED          PIC ZZ,ZZ9.
002630     05  FILLER                    PIC X(69) VALUE SPACES.
002640*
002650 01  FIN-SUMMARY-LINE-3.
002660     05  FILLER                    PIC X(24) VALUE
002670             'CAR LOAN/LEASE/INSTALL  '.
002680     05  SUM-CNT-CAR-LOAN          PIC ZZ,ZZ9.
002690     05  FILLER                    PIC X(1)  VALUE '/'.
002700     05  SUM-CNT-LEASING           PIC ZZ,ZZ9.
002710     05  FILLER                    PIC X(1)  VALUE '/'.
002720     05  SUM-CNT-INSTALLMENT       PIC ZZ,ZZ9.
002730     05  FILLER                    PIC X(69) VALUE SPACES.
002740*
002750 01  FIN-SUMMARY-LINE-4.
002760     05  FILLER                    PIC X(20) VALUE
002770             'TOTAL LOAN AMOUNT   '.
002780     05  SUM-LOAN-AMOUNT           PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002790     05  FILLER                    PIC X(4)  VALUE SPACES.
002800     05  FILLER                    PIC X(18) VALUE
002810             'TOTAL VEHICLE PRC '.
002820     05  SUM-VEHICLE-PRICE         PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002830     05  FILLER                    PIC X(30) VALUE SPACES.
002840*
002850 01  FIN-SUMMARY-LINE-5.
002860     05  FILLER                    PIC X(20) VALUE
002870             'AVERAGE LOAN AMOUNT '.
002880     05  SUM-AVG-LOAN              PIC ZZZ,ZZZ,ZZ9.99.
002890     05  FILLER                    PIC X(6)  VALUE SPACES.
002900     05  FILLER                    PIC X(18) VALUE
002910             'AVERAGE TERM MOS  '.
002920     05  SUM-AVG-TERM              PIC ZZ9.99.
002930     05  FILLER                    PIC X(56) VALUE SPACES.
002940*
002950 PROCEDURE DIVISION.
002960*
002970 0000-MAINLINE.
002980     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002990     PERFORM 1000-PROCESS-APPLICATIONS THRU 1000-EXIT
003000         UNTIL FINAPPIN-EOF.
003010     PERFORM 9000-ACCUMULATE-AVERAGES THRU 9000-EXIT.
003020     PERFORM 9500-WRITE-FIN-SUMMARY THRU 9500-EXIT.
003030     PERFORM 9800-WRITE-CONTROL-RECORD THRU 9800-EXIT.
003040     PERFORM 9900-TERMINATE THRU 9900-EXIT.
003050     STOP RUN.
003060*
003070 0100-INITIALIZE.
003080     OPEN INPUT  FINAPP-IN.
003090     OPEN OUTPUT FINAPP-OUT
003100                 FINSCHED-OUT
003110                 REPORT-OUT
003120                 ATSCTL-OUT.
003130     ACCEPT RUN-DATE-YMD FROM DATE.
003140     IF RUN-DATE-YY < 70
003150         COMPUTE RUN-DATE-CCYYMMDD = 20000000 + RUN-DATE-YMD
003160     ELSE
003170         COMPUTE RUN-DATE-CCYYMMDD = 19000000 + RUN-DATE-YMD
003180     END-IF.
003190     MOVE 1 TO W-PAGE-COUNT.
003200     MOVE 99 TO W-LINE-COUNT.
003210     PERFORM 8000-READ-FINAPP-IN THRU 8000-EXIT.
003220 0100-EXIT.
003230     EXIT.
003240*
003250 1000-PROCESS-APPLICATIONS.
003260     SET APPLICATION-IS-VALID  TO TRUE.
003270     ADD 1 TO TOT-APPLICATIONS-READ.
003280     PERFORM 2000-VALIDATE-APPLICATION THRU 2000-EXIT.
003290     IF APPLICATION-IS-INVALID
003300         ADD 1 TO TOT-APPLICATIONS-REJECTED
003310         PERFORM 2900-WRITE-REJECT-LINE THRU 2900-EXIT
003320     ELSE
003330         PERFORM 3000-COMPUTE-LOAN-AMOUNT THRU 3000-EXIT
003340         PERFORM 4000-DETERMINE-RATE THRU 4000-EXIT
003350         PERFORM 5000-COMPUTE-PAYMENT THRU 5000-EXIT
003360         PERFORM 6000-APPLY-LIFECYCLE THRU 6000-EXIT
003370         PERFORM 8100-WRITE-DETAIL-LINE THRU 8100-EXIT
003380         PERFORM 8200-WRITE-APPLICATION THRU 8200-EXIT
003390         PERFORM 9100-ACCUMULATE-STATS THRU 9100-EXIT
003400     END-IF.
003410     PERFORM 8000-READ-FINAPP-IN THRU 8000-EXIT.
003420 1000-EXIT.
003430     EXIT.
003440*
003450*    FIN-ENGINE STEP 1 - VALIDATE TRANSACTION.
003460 2000-VALIDATE-APPLICATION.
003470     MOVE SPACES TO REJ-REASON.
003480     IF FA-VEHICLE-PRICE NOT > ZERO
003490         SET APPLICATION-IS-INVALID TO TRUE
003500         MOVE 'VEHICLE PRICE NOT POSITIVE' TO REJ-REASON
003510         GO TO 2000-EXIT
003520     END-IF.
003530     IF FA-TERM-MONTHS < 12 OR FA-TERM-MONTHS > 84
003540         SET APPLICATION-IS-INVALID TO TRUE
003550         MOVE 'TERM MONTHS OUT OF 12-84 RANGE' TO REJ-REASON
003560         GO TO 2000-EXIT
003570     END-IF.
003580     IF FA-DOWN-PAYMENT NOT < FA-VEHICLE-PRICE
003590         SET APPLICATION-IS-INVALID TO TRUE
003600         MOVE 'DOWN PAYMENT NOT LESS THAN PRICE' TO REJ-REASON
003610     END-IF.
003620 2000-EXIT.
003630     EXIT.
003640*
003650*    FIN-ENGINE STEP 2.
003660 3000-COMPUTE-LOAN-AMOUNT.
003670     COMPUTE FA-LOAN-AMOUNT =
003680         FA-VEHICLE-PRICE - FA-DOWN-PAYMENT.
003690 3000-EXIT.
003700     EXIT.
003710*
003720*    FIN-R1 - INTEREST RATE DETERMINATION.
003730 4000-DETERMINE-RATE.
003740     MOVE W-BASE-RATE TO W-INTEREST-RATE-WORK.
003750     IF FA-LOAN-AMOUNT > 3000000
003760         ADD 1.00 TO W-INTEREST-RATE-WORK
003770     END-IF.
003780     IF FA-LOAN-AMOUNT < 500000
003790         SUBTRACT 0.50 FROM W-INTEREST-RATE-WORK
003800     END-IF.
003810     IF FA-TERM-MONTHS > 60
003820         ADD 1.50 TO W-INTEREST-RATE-WORK
003830     END-IF.
003840     IF FA-TERM-MONTHS < 24
003850         SUBTRACT 0.50 FROM W-INTEREST-RATE-WORK
003860     END-IF.
003870     PERFORM 4100-FIND-EMPLOY-ADJUSTMENT THRU 4100-EXIT
003880         VARYING W-EMPLOY-SUB FROM 1 BY 1
003890             UNTIL W-EMPLOY-SUB > 2.
003900     IF W-INTEREST-RATE-WORK < 5.00
003910         MOVE 5.00 TO W-INTEREST-RATE-WORK
003920     END-IF.
003930     IF W-INTEREST-RATE-WORK > 25.00
003940         MOVE 25.00 TO W-INTEREST-RATE-WORK
003950     END-IF.
003960     MOVE W-INTEREST-RATE-WORK TO FA-INTEREST-RATE.
003970 4000-EXIT.
003980     EXIT.
003990*
004000 4100-FIND-EMPLOY-ADJUSTMENT.
004010     IF EMPLOY-CODE-ENTRY (W-EMPLOY-SUB) = FA-EMPLOY-STATUS
004020         ADD EMPLOY-ADJ-ENTRY (W-EMPLOY-SUB)
004030             TO W-INTEREST-RATE-WORK
004040     END-IF.
004050 4100-EXIT.
004060     EXIT.
004070*
004080*    FIN-R2 - ANNUITY PAYMENT.
004090 5000-COMPUTE-PAYMENT.
004100     COMPUTE W-MONTHLY-RATE ROUNDED =
004110         FA-INTEREST-RATE / 100 / 12.
004120     MOVE 1 TO W-POWER-FACTOR.
004130     PERFORM 5100-COMPUTE-POWER-FACTOR THRU 5100-EXIT
004140         VARYING W-SCHEDULE-SUB FROM 1 BY 1
004150             UNTIL W-SCHEDULE-SUB > FA-TERM-MONTHS.
004160     COMPUTE W-POWER-LESS-ONE = W-POWER-FACTOR - 1.
004170     IF W-POWER-LESS-ONE = ZERO
004180         MOVE FA-LOAN-AMOUNT TO FA-MONTHLY-PAYMENT
004190     ELSE
004200         COMPUTE W-PAYMENT-UNROUNDED ROUNDED =
004210             FA-LOAN-AMOUNT * W-MONTHLY-RATE *
004220                 W-POWER-FACTOR / W-POWER-LESS-ONE
004230         COMPUTE FA-MONTHLY-PAYMENT ROUNDED =
004240             W-PAYMENT-UNROUNDED
004250     END-IF.
004260     COMPUTE FA-TOTAL-PAYMENT ROUNDED =
004270         FA-MONTHLY-PAYMENT * FA-TERM-MONTHS.
004271     COMPUTE W-TOTAL-INTEREST ROUNDED =
004272         FA-TOTAL-PAYMENT - FA-LOAN-AMOUNT.
004280 5000-EXIT.
004290     EXIT.
004300*
004310 5100-COMPUTE-POWER-FACTOR.
004320     COMPUTE W-POWER-FACTOR ROUNDED =
004330         W-POWER-FACTOR * (1 + W-MONTHLY-RATE).
004340 5100-EXIT.
004350     EXIT.
004360*
004361*    FIN-R3 - APPLICATION LIFECYCLE.  THE INCOMING FA-STATUS IS
004362*    THE REQUESTED ACTION (CREATE/SUBMIT/APPROVE/DENY) - SAVE IT
004363*    BEFORE FA-STATUS IS OVERWRITTEN WITH THE COMPUTED RESULT,
004364*    THE SAME CONVENTION THE INSURANCE AND PAYMENT SUBSYSTEMS
004365*    FOLLOW ON THEIR OWN STATUS FIELDS.
004370 6000-APPLY-LIFECYCLE.
004380     MOVE FA-STATUS TO W-REQUESTED-FIN-STATUS.
004390     IF W-REQUESTED-FIN-STATUS = SPACES
004391         SET FA-STAT-DRAFT TO TRUE
004392     ELSE
004393         SET FA-STAT-SUBMITTED TO TRUE
004394     END-IF.
004400     EVALUATE TRUE
004410         WHEN FA-STAT-DRAFT
004420             CONTINUE
004430         WHEN FA-STAT-SUBMITTED
004431             EVALUATE W-REQUESTED-FIN-STATUS
004432                 WHEN 'approved    '
004440                     IF FA-APPROVED-BY > 0
004450                         SET FA-STAT-APPROVED TO TRUE
004460                         PERFORM 7000-BUILD-SCHEDULE THRU 7000-EXIT
004461                     ELSE
004462                         SET FA-STAT-SUBMITTED TO TRUE
004463                     END-IF
004470                 WHEN 'rejected    '
004480                     SET FA-STAT-REJECTED TO TRUE
004490                 WHEN OTHER
004500                     CONTINUE
004501             END-EVALUATE
004502         WHEN OTHER
004503             CONTINUE
004510     END-EVALUATE.
004520 6000-EXIT.
004530     EXIT.
004550*
004560*    FIN-R4 - AMORTIZATION SCHEDULE (ON APPROVAL ONLY).
004570 7000-BUILD-SCHEDULE.
004580     MOVE FA-LOAN-AMOUNT TO FS-REMAINING-BALANCE.
004590     PERFORM 7100-BUILD-ONE-PAYMENT THRU 7100-EXIT
004600         VARYING W-SCHEDULE-SUB FROM 1 BY 1
004610             UNTIL W-SCHEDULE-SUB > FA-TERM-MONTHS.
004620 7000-EXIT.
004630     EXIT.
004640*
004650 7100-BUILD-ONE-PAYMENT.
004660     MOVE FA-APP-ID           TO FS-APP-ID.
004670     MOVE W-SCHEDULE-SUB      TO FS-PAYMENT-NUMBER.
004680     COMPUTE FS-INTEREST-AMOUNT ROUNDED =
004690         FS-REMAINING-BALANCE * W-MONTHLY-RATE.
004700     COMPUTE FS-PRINCIPAL-AMOUNT =
004710         FA-MONTHLY-PAYMENT - FS-INTEREST-AMOUNT.
004720     COMPUTE FS-REMAINING-BALANCE ROUNDED =
004730         FS-REMAINING-BALANCE - FS-PRINCIPAL-AMOUNT.
004740     MOVE FA-MONTHLY-PAYMENT  TO FS-TOTAL-AMOUNT.
004750     SET FS-NOT-PAID TO TRUE.
004760     COMPUTE W-DUE-DATE-OFFSET =
004770         30 * W-SCHEDULE-SUB.
004780     PERFORM 7200-ADD-DAYS-TO-DATE THRU 7200-EXIT.
004790     MOVE W-DUE-DATE-RESULT TO FS-DUE-DATE.
004800     WRITE FINSCHED-OUT-RECORD FROM FIN-SCHEDULE-RECORD.
004810 7100-EXIT.
004820     EXIT.
004830*
004840*    SIMPLE DAY-COUNT DATE ADD - CALENDAR MONTHS TREATED AS
004850*    A FLAT 30 DAYS EACH, AS THE SOURCE SYSTEM DOES.
004860 7200-ADD-DAYS-TO-DATE.
004870     MOVE FA-CREATED-CCYY TO W-WORK-CCYY.
004880     MOVE FA-CREATED-MM   TO W-WORK-MM.
004890     MOVE FA-CREATED-DD   TO W-WORK-DD.
004900     ADD  W-DUE-DATE-OFFSET TO W-WORK-DD.
004910     PERFORM 7210-ROLL-MONTHS THRU 7210-EXIT
004920         UNTIL W-WORK-DD NOT > 30.
004930     MOVE W-WORK-CCYY TO W-DUE-DATE-RESULT-CCYY.
004940     MOVE W-WORK-MM   TO W-DUE-DATE-RESULT-MM.
004950     MOVE W-WORK-DD   TO W-DUE-DATE-RESULT-DD.
004960 7200-EXIT.
004970     EXIT.
004980*
004990 7210-ROLL-MONTHS.
005000     SUBTRACT 30 FROM W-WORK-DD.
005010     ADD 1 TO W-WORK-MM.
005020     IF W-WORK-MM > 12
005030         SUBTRACT 12 FROM W-WORK-MM
005040         ADD 1 TO W-WORK-CCYY
005050     END-IF.
005060 7210-EXIT.
005070     EXIT.
005080*
005090 8000-READ-FINAPP-IN.
005100     READ FINAPP-IN INTO FIN-APPLICATION-RECORD
005110         AT END
005120             SET FINAPPIN-EOF TO TRUE
005130     END-READ.
005140 8000-EXIT.
005150     EXIT.
005160*
005170 8100-WRITE-DETAIL-LINE.
005180     IF W-LINE-COUNT > W-LINES-PER-PAGE
005190         PERFORM 8150-WRITE-HEADINGS THRU 8150-EXIT
005200     END-IF.
005210     MOVE FA-APP-ID          TO DET-APP-ID.
005220     MOVE FA-FIN-TYPE        TO DET-FIN-TYPE.
005230     MOVE FA-STATUS          TO DET-STATUS.
005240     MOVE FA-LOAN-AMOUNT     TO DET-LOAN-AMOUNT.
005250     MOVE FA-TERM-MONTHS     TO DET-TERM-MONTHS.
005260     MOVE FA-INTEREST-RATE   TO DET-INTEREST-RATE.
005270     MOVE FA-MONTHLY-PAYMENT TO DET-MONTHLY-PAYMENT.
005280     WRITE REPORT-LINE FROM DETAIL-LINE
005290         AFTER ADVANCING 1 LINE.
005300     ADD 1 TO W-LINE-COUNT.
005310 8100-EXIT.
005320     EXIT.
005330*
005340 8150-WRITE-HEADINGS.
005350     ADD 1 TO W-PAGE-COUNT.
005360     MOVE W-PAGE-COUNT TO HDG-PAGE-NUMBER.
005370     WRITE REPORT-LINE FROM HEADING-LINE-ONE
005380         AFTER ADVANCING PAGE.
005390     WRITE REPORT-LINE FROM HEADING-LINE-TWO
005400         AFTER ADVANCING 2 LINES.
005410     MOVE 1 TO W-LINE-COUNT.
005420 8150-EXIT.
005430     EXIT.
005440*
005450 8200-WRITE-APPLICATION.
005460     WRITE FINAPP-OUT-RECORD FROM FIN-APPLICATION-RECORD.
005470     ADD 1 TO TOT-APPLICATIONS-WRITTEN.
005480 8200-EXIT.
005490     EXIT.
005500*
005510 2900-WRITE-REJECT-LINE.
005520     IF W-LINE-COUNT > W-LINES-PER-PAGE
005530         PERFORM 8150-WRITE-HEADINGS THRU 8150-EXIT
005540     END-IF.
005550     MOVE FA-APP-ID TO REJ-APP-ID.
005560     WRITE REPORT-LINE FROM REJECT-LINE
005570         AFTER ADVANCING 1 LINE.
005580     ADD 1 TO W-LINE-COUNT.
005590 2900-EXIT.
005600     EXIT.
005610*
005620*    STATISTICS (ALL ENGINES) - COUNTS AND SUMS.
005630 9100-ACCUMULATE-STATS.
005640     EVALUATE TRUE
005650         WHEN FA-STAT-DRAFT
005660             ADD 1 TO TOT-CNT-DRAFT
005670         WHEN FA-STAT-SUBMITTED
005680             ADD 1 TO TOT-CNT-SUBMITTED
005690         WHEN FA-STAT-APPROVED
005700             ADD 1 TO TOT-CNT-APPROVED
005710         WHEN FA-STAT-REJECTED
005720             ADD 1 TO TOT-CNT-REJECTED
005730         WHEN OTHER
005740             CONTINUE
005750     END-EVALUATE.
005760     EVALUATE TRUE
005770         WHEN FA-TYPE-CAR-LOAN
005780             ADD 1 TO TOT-CNT-CAR-LOAN
005790         WHEN FA-TYPE-LEASING
005800             ADD 1 TO TOT-CNT-LEASING
005810         WHEN FA-TYPE-INSTALLMENT
005820             ADD 1 TO TOT-CNT-INSTALLMENT
005830         WHEN OTHER
005840             CONTINUE
005850     END-EVALUATE.
005860     ADD FA-LOAN-AMOUNT    TO TOT-LOAN-AMOUNT.
005870     ADD FA-VEHICLE-PRICE  TO TOT-VEHICLE-PRICE.
005880     ADD FA-TERM-MONTHS    TO TOT-TERM-MONTHS.
005890 9100-EXIT.
005900     EXIT.
005910*
005920 9000-ACCUMULATE-AVERAGES.
005930     IF TOT-APPLICATIONS-WRITTEN > 0
005940         COMPUTE AVG-LOAN-AMOUNT ROUNDED =
005950             TOT-LOAN-AMOUNT / TOT-APPLICATIONS-WRITTEN
005960         COMPUTE AVG-TERM-MONTHS ROUNDED =
005970             TOT-TERM-MONTHS / TOT-APPLICATIONS-WRITTEN
005980     END-IF.
005990 9000-EXIT.
006000     EXIT.
006010*
006020 9500-WRITE-FIN-SUMMARY.
006030     PERFORM 8150-WRITE-HEADINGS THRU 8150-EXIT.
006040     WRITE REPORT-LINE FROM TOTAL-DASH-LINE
006050         AFTER ADVANCING 2 LINES.
006060     MOVE TOT-APPLICATIONS-READ     TO SUM-APPS-READ.
006070     MOVE TOT-APPLICATIONS-WRITTEN  TO SUM-APPS-WRITTEN.
006080     MOVE TOT-APPLICATIONS-REJECTED TO SUM-APPS-REJECTED.
006090     WRITE REPORT-LINE FROM FIN-SUMMARY-LINE-1
006100         AFTER ADVANCING 2 LINES.
006110     MOVE TOT-CNT-DRAFT     TO SUM-CNT-DRAFT.
006120     MOVE TOT-CNT-SUBMITTED TO SUM-CNT-SUBMITTED.
006130     MOVE TOT-CNT-APPROVED  TO SUM-CNT-APPROVED.
006140     MOVE TOT-CNT-REJECTED  TO SUM-CNT-REJECTED.
006150     WRITE REPORT-LINE FROM FIN-SUMMARY-LINE-2
006160         AFTER ADVANCING 1 LINE.
006170     MOVE TOT-CNT-CAR-LOAN    TO SUM-CNT-CAR-LOAN.
006180     MOVE TOT-CNT-LEASING     TO SUM-CNT-LEASING.
006190     MOVE TOT-CNT-INSTALLMENT TO SUM-CNT-INSTALLMENT.
006200     WRITE REPORT-LINE FROM FIN-SUMMARY-LINE-3
006210         AFTER ADVANCING 1 LINE.
006220     MOVE TOT-LOAN-AMOUNT   TO SUM-LOAN-AMOUNT.
006230     MOVE TOT-VEHICLE-PRICE TO SUM-VEHICLE-PRICE.
006240     WRITE REPORT-LINE FROM FIN-SUMMARY-LINE-4
006250         AFTER ADVANCING 1 LINE.
006260     MOVE AVG-LOAN-AMOUNT  TO SUM-AVG-LOAN.
006270     MOVE AVG-TERM-MONTHS  TO SUM-AVG-TERM.
006280     WRITE REPORT-LINE FROM FIN-SUMMARY-LINE-5
006290         AFTER ADVANCING 1 LINE.
006300 9500-EXIT.
006310     EXIT.
006320*
006330*    WRITES ONE RUN-CONTROL RECORD FOR FINAPP-IN SO THE LAST
006340*    STEP (ATSPAYEN) CAN BUILD THE GRAND TRAILER.
006350 9800-WRITE-CONTROL-RECORD.
006360     MOVE 'FINAPPIN' TO CT-FILE-ID.
006370     MOVE TOT-APPLICATIONS-READ     TO CT-READ-COUNT.
006380     MOVE TOT-APPLICATIONS-WRITTEN  TO CT-WRITTEN-COUNT.
006390     MOVE TOT-APPLICATIONS-REJECTED TO CT-REJECTED-COUNT.
006400     WRITE ATSCTL-OUT-RECORD FROM ATS-CONTROL-RECORD.
006410 9800-EXIT.
006420     EXIT.
006430*
006440 9900-TERMINATE.
006450     CLOSE FINAPP-IN
006460           FINAPP-OUT
006470           FINSCHED-OUT
006480           REPORT-OUT
006490           ATSCTL-OUT.
006500 9900-EXIT.
006510     EXIT.
