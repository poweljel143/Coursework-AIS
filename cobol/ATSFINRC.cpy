000010*****************************************************************
000020*    ATSFINRC  -  FINANCING APPLICATION RECORD                  *
000030*    AUTOSALON VEHICLE FINANCING SUBSYSTEM (ATS)                *
000040*    ONE RECORD PER FINANCING APPLICATION TRANSACTION.          *
000050*    USED BY ATSFINEN AS BOTH THE INPUT TRANSACTION LAYOUT      *
000060*    AND THE PROCESSED-APPLICATION OUTPUT LAYOUT (FINAPP-OUT).  *
000070*****************************************************************
000080 01  FIN-APPLICATION-RECORD.
000090     05  FA-APP-ID                     PIC 9(07).
000100     05  FA-USER-ID                    PIC 9(07).
000110     05  FA-ORDER-ID                   PIC 9(07).
000120     05  FA-VEHICLE-AMOUNTS.
000130         10  FA-VEHICLE-PRICE          PIC 9(09)V99.
000140         10  FA-DOWN-PAYMENT           PIC 9(09)V99.
000150         10  FA-LOAN-AMOUNT            PIC 9(09)V99.
000160     05  FA-FIN-TYPE                   PIC X(12).
000170         88  FA-TYPE-CAR-LOAN              VALUE 'car_loan    '.
000180         88  FA-TYPE-LEASING               VALUE 'leasing     '.
000190         88  FA-TYPE-INSTALLMENT           VALUE 'installment '.
000200     05  FA-TERM-MONTHS                PIC 9(03).
000210     05  FA-INTEREST-RATE              PIC 99V99.
000220     05  FA-PAYMENT-AMOUNTS.
000230         10  FA-MONTHLY-PAYMENT        PIC 9(09)V99.
000240         10  FA-TOTAL-PAYMENT          PIC 9(11)V99.
000250     05  FA-STATUS                     PIC X(12).
000260         88  FA-STAT-DRAFT                 VALUE 'draft       '.
000270         88  FA-STAT-SUBMITTED             VALUE 'submitted   '.
000280         88  FA-STAT-UNDER-REVIEW          VALUE 'under_review'.
000290         88  FA-STAT-APPROVED              VALUE 'approved    '.
000300         88  FA-STAT-REJECTED              VALUE 'rejected    '.
000310         88  FA-STAT-ACTIVE                VALUE 'active      '.
000320         88  FA-STAT-COMPLETED             VALUE 'completed   '.
000330         88  FA-STAT-DEFAULTED             VALUE 'defaulted   '.
000340     05  FA-EMPLOY-STATUS              PIC X(15).
000350         88  FA-EMPL-EMPLOYED           VALUE 'employed       '.
000360         88  FA-EMPL-SELF-EMPLOYED      VALUE 'self_employed  '.
000370         88  FA-EMPL-UNEMPLOYED         VALUE 'unemployed     '.
000380     05  FA-MONTHLY-INCOME             PIC 9(09)V99.
000390     05  FA-APPROVED-BY                PIC 9(07).
000400     05  FA-CREATED-DATE               PIC 9(08).
000410     05  FA-CREATED-DATE-R REDEFINES
000420         FA-CREATED-DATE.
000430         10  FA-CREATED-CCYY           PIC 9(04).
000440         10  FA-CREATED-MM             PIC 9(02).
000450         10  FA-CREATED-DD             PIC 9(02).
000455*    NO TRAILING FILLER - THE FIELDS ABOVE ALREADY FILL THE
000456*    150-BYTE RECORD EXACTLY, UNLIKE THE OTHER ATS COPYBOOKS.
