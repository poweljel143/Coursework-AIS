000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      ATSPAYEN.
000030 AUTHOR.          R HILDNER.
000040 INSTALLATION.    AUTOSALON DATA PROCESSING CENTER.
000050 DATE-WRITTEN.    02/11/1991.
000060 DATE-COMPILED.   CURRENT-DATE.
000070 SECURITY.        PROPERTY OF AUTOSALON CORPORATION.
000080*****************************************************************
000090*    ATSPAYEN  -  PAYMENT POSTING AND AUDIT-LOG BATCH ENGINE    *
000100*                 (PAY-ENGINE)                                  *
000110*    READS PAYMENT TRANSACTIONS, CREATES EACH PAYMENT AS        *
000120*    PENDING, APPLIES THE LIFECYCLE ACTION CARRIED ON THE       *
000130*    TRANSACTION, AND WRITES AN AUDIT-LOG RECORD FOR THE        *
000140*    CREATION AND FOR EVERY STATUS TRANSITION.  THIRD AND       *
000150*    LAST STEP OF THE AUTOSALON BATCH RUN - EXTENDS THE         *
000160*    REPORT FILE OPENED BY ATSFINEN, THEN CLOSES AND REREADS    *
000170*    THE RUN-CONTROL FILE TO PRINT THE GRAND TRAILER.           *
000180*****************************************************************
000190*    CHANGE LOG.
000200*    ------------------------------------------------------
000210*    DATE      BY   REQUEST   DESCRIPTION
000220*    --------  ---  --------  -----------------------------
000230*    02/11/91  RH   AS-0021   ORIGINAL PROGRAM - PENDING AND
000240*                             COMPLETED STATUSES ONLY.
000250*    08/19/92  DJE  AS-0059   FAILED AND CANCELLED STATUSES
000260*                             ADDED PER COLLECTIONS DEPT
000270*                             REQUEST 92-114.
000280*    03/02/94  RH   AS-0088   AUDIT LOG FILE (PAYLOG-OUT)
000290*                             ADDED - PREVIOUSLY TRANSITIONS
000300*                             WERE NOT RECORDED.
000310*    07/14/96  CLK  AS-0141   CURRENCY-TOTALS TABLE ADDED TO
000320*                             SUMMARY - MULTI-CURRENCY
000330*                             PAYMENTS NOW ACCEPTED.
000340*    09/22/98  RH   AS-0203   Y2K REMEDIATION - CREATED-DATE
000350*                             CENTURY WINDOW.
000360*    02/14/99  DJE  AS-0207   Y2K REMEDIATION - REGRESSION
000370*                             PASS, NO LOGIC CHANGE.
000380*    10/30/00  CLK  AS-0232   STATISTICS SECTION ADDED TO
000390*                             SUMMARY REPORT.
000400*    05/15/02  RH   AS-0253   GRAND TRAILER ADDED - RUN
000410*                             CONTROL FILE NOW CLOSED,
000420*                             REOPENED INPUT AND SUMMARIZED
000430*                             AFTER THIS STEP.
000440*    ------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-370.
000480 OBJECT-COMPUTER.  IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS VALID-DIGITS IS '0' THRU '9'
000520     UPSI-0 ON RERUN-REQUESTED.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT PAYMENT-IN   ASSIGN TO PAYMTIN
000560         ORGANIZATION IS LINE SEQUENTIAL.
000570     SELECT PAYMENT-OUT  ASSIGN TO PAYMTOUT
000580         ORGANIZATION IS SEQUENTIAL.
000590     SELECT PAYLOG-OUT   ASSIGN TO PAYLOGO
000600         ORGANIZATION IS SEQUENTIAL.
000610     SELECT REPORT-OUT   ASSIGN TO ATSRPT
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT ATSCTL-OUT   ASSIGN TO ATSCTL
000640         ORGANIZATION IS SEQUENTIAL.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  PAYMENT-IN
000680     RECORD CONTAINS 100 CHARACTERS.
000690 01  PAYMENT-IN-RECORD            PIC X(100).
000700 FD  PAYMENT-OUT
000710     RECORD CONTAINS 100 CHARACTERS.
000720 01  PAYMENT-OUT-RECORD           PIC X(100).
000730 FD  PAYLOG-OUT
000740     RECORD CONTAINS 50 CHARACTERS.
000750 01  PAYLOG-OUT-RECORD            PIC X(50).
000760 FD  REPORT-OUT
000770     RECORD CONTAINS 132 CHARACTERS.
000780 01  REPORT-LINE                  PIC X(132).
000790 FD  ATSCTL-OUT
000800     RECORD CONTAINS 40 CHARACTERS.
000810 01  ATSCTL-OUT-RECORD            PIC X(40).
000820*
000830 WORKING-STORAGE SECTION.
000840 01  FILLER                       PIC X(40)
000850         VALUE 'ATSPAYEN WORKING STORAGE DUMP LABEL'.
000860*
000870     COPY ATSPAYRC.
000880     COPY ATSLOGRC.
000890     COPY ATSCTLRC.
000900*
000910 01  PROGRAM-SWITCHES.
000920     05  PAYMTIN-EOF-SW            PIC X     VALUE 'N'.
000930         88  PAYMTIN-EOF                     VALUE 'Y'.
000940     05  CTLIN-EOF-SW              PIC X     VALUE 'N'.
000950         88  CTLIN-EOF                       VALUE 'Y'.
000960     05  PAYMENT-VALID-SW          PIC X     VALUE 'Y'.
000970         88  PAYMENT-IS-VALID                 VALUE 'Y'.
000980         88  PAYMENT-IS-INVALID               VALUE 'N'.
000981     05  FILLER                    PIC X(01) VALUE SPACE.
000990*
000991*    OPERATOR-DUMP VIEW OF THE SWITCHES ABOVE, ONE PIC X(03)
000992*    FIELD FOR THE ABEND SNAP - SAME IDIOM THE MORTGAGE
000993*    SUBSYSTEM USES ON ITS OWN CONDITION SWITCHES.
000994 01  PROGRAM-SWITCHES-DUMP REDEFINES PROGRAM-SWITCHES.
000995     05  FILLER                    PIC X(03).
000996*
001000 01  W-SUBSCRIPTS-AND-COUNTS COMP.
001010     05  W-CUR-SUB                 PIC S9(3).
001020     05  W-CTL-SUB                 PIC S9(3).
001030     05  W-LINE-COUNT              PIC S9(3).
001040     05  W-PAGE-COUNT              PIC S9(3).
001050     05  W-LINES-PER-PAGE          PIC S9(3) VALUE 55.
001051     05  FILLER                    PIC X(01) VALUE SPACE.
001060*
001070 01  RUN-DATE-FIELDS.
001080     05  RUN-DATE-YMD              PIC 9(6).
001090     05  RUN-DATE-YMD-R REDEFINES
001100         RUN-DATE-YMD.
001110         10  RUN-DATE-YY           PIC 9(2).
001120         10  RUN-DATE-MM           PIC 9(2).
001130         10  RUN-DATE-DD           PIC 9(2).
001140     05  RUN-DATE-CCYYMMDD         PIC 9(8).
001150     05  RUN-DATE-CCYYMMDD-R REDEFINES
001160         RUN-DATE-CCYYMMDD.
001170         10  RUN-DATE-CCYY         PIC 9(4).
001180         10  RUN-DATE-CENT-MM      PIC 9(2).
001190         10  RUN-DATE-CENT-DD      PIC 9(2).
001191     05  FILLER                    PIC X(01) VALUE SPACE.
001200*
001210 01  W-REQUESTED-PAY-STATUS        PIC X(10).
001220*
001230*    RUNNING TOTAL PER CURRENCY CODE ENCOUNTERED THIS RUN -
001240*    BUILT AS PAYMENTS ARE READ, PRINTED IN THE SUMMARY.
001250 01  CURRENCY-TABLE-AREA.
001260     05  CURRENCY-TABLE-COUNT      PIC S9(3) COMP VALUE 0.
001270     05  FILLER                    PIC X(04) VALUE SPACES.
001280     05  CURRENCY-TABLE
001290             OCCURS 0 TO 20 TIMES
001300             DEPENDING ON CURRENCY-TABLE-COUNT.
001310         10  CUR-CODE              PIC X(03).
001320         10  CUR-TOTAL-AMOUNT      PIC S9(11)V99 COMP-3.
001330*
001340*    RUN-CONTROL TOTALS TABLE, LOADED FROM ATSCTL AFTER IT IS
001350*    CLOSED AND REOPENED INPUT - ONE ENTRY PER INPUT FILE IN
001360*    THE THREE-STEP RUN (AT MOST FOUR).
001370 01  CONTROL-TOTALS-AREA.
001380     05  CTL-TABLE-COUNT           PIC S9(3) COMP VALUE 0.
001390     05  FILLER                    PIC X(04) VALUE SPACES.
001400     05  CTL-TABLE
001410             OCCURS 0 TO 10 TIMES
001420             DEPENDING ON CTL-TABLE-COUNT.
001430         10  CTL-FILE-ID           PIC X(08).
001440         10  CTL-READ              PIC 9(07).
001450         10  CTL-WRITTEN           PIC 9(07).
001460         10  CTL-REJECTED          PIC 9(07).
001470*
001480 01  TOTALS-FOR-REPORT.
001490     05  TOT-PAY-READ              PIC S9(7)  COMP VALUE 0.
001500     05  TOT-PAY-REJECTED          PIC S9(7)  COMP VALUE 0.
001510     05  TOT-PAY-WRITTEN           PIC S9(7)  COMP VALUE 0.
001520     05  TOT-CNT-PENDING           PIC S9(7)  COMP VALUE 0.
001530     05  TOT-CNT-COMPLETED         PIC S9(7)  COMP VALUE 0.
001540     05  TOT-CNT-FAILED            PIC S9(7)  COMP VALUE 0.
001550     05  TOT-CNT-CANCELLED         PIC S9(7)  COMP VALUE 0.
001560     05  TOT-CNT-CARD              PIC S9(7)  COMP VALUE 0.
001570     05  TOT-CNT-BANK-TRANSFER     PIC S9(7)  COMP VALUE 0.
001580     05  TOT-CNT-CASH              PIC S9(7)  COMP VALUE 0.
001590     05  TOT-CNT-CREDIT            PIC S9(7)  COMP VALUE 0.
001591     05  FILLER                    PIC X(01) VALUE SPACE.
001600*
001610 01  HEADING-LINE-ONE.
001620     05  FILLER                    PIC X(40) VALUE
001630             'AUTOSALON BATCH RUN - PAYMENT SUMMARY  '.
001640     05  FILLER                    PIC X(84) VALUE SPACES.
001650     05  FILLER                    PIC X(5)  VALUE 'PAGE '.
001660     05  HDG-PAGE-NUMBER           PIC Z9.
001670     05  FILLER                    PIC X(1)  VALUE SPACES.
001680*
001690 01  HEADING-LINE-TWO.
001700     05  FILLER                    PIC X(7)  VALUE 'PAYMENT'.
001710     05  FILLER                    PIC X(5)  VALUE SPACES.
001720     05  FILLER                    PIC X(6)  VALUE 'STATUS'.
001730     05  FILLER                    PIC X(6)  VALUE SPACES.
001740     05  FILLER                    PIC X(6)  VALUE 'METHOD'.
001750     05  FILLER                    PIC X(6)  VALUE SPACES.
001760     05  FILLER                    PIC X(6)  VALUE 'AMOUNT'.
001770     05  FILLER                    PIC X(84) VALUE SPACES.
001780*
001790 01  PAYMENT-DETAIL-LINE.
001800     05  DET-PAY-ID                PIC Z(6)9.
001810     05  FILLER                    PIC X(4)  VALUE SPACES.
001820     05  DET-PAY-STATUS            PIC X(10).
001830     05  FILLER                    PIC X(2)  VALUE SPACES.
001840     05  DET-PAY-METHOD            PIC X(13).
001850     05  FILLER                    PIC X(2)  VALUE SPACES.
001860     05  DET-PAY-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
001870     05  FILLER                    PIC X(3)  VALUE SPACES.
001880     05  DET-PAY-CURRENCY          PIC X(03).
001890     05  FILLER                    PIC X(58) VALUE SPACES.
001900*
001910 01  REJECT-LINE.
001920     05  FILLER                    PIC X(8)  VALUE
001930             '*REJECT*'.
001940     05  FILLER                    PIC X(2)  VALUE SPACES.
001950     05  REJ-ID                    PIC Z(6)9.
001960     05  FILLER                    PIC X(2)  VALUE SPACES.
001970     05  REJ-REASON                PIC X(60).
001980     05  FILLER                    PIC X(52) VALUE SPACES.
001990*
002000 01  TOTAL-DASH-LINE.
002010     05  FILLER                    PIC X(132) VALUE ALL '-'.
002020*
002030 01  PAY-SUMMARY-LINE-1.
002040     05  FILLER                    PIC X(20) VALUE
002050             'PAYMENTS READ/WRITE '.
002060     05  SUM-PAY-READ              PIC ZZZ,ZZ9.
002070     05  FILLER                    PIC X(1)  VALUE '/'.
002080     05  SUM-PAY-WRITTEN           PIC ZZZ,ZZ9.
002090     05  FILLER                    PIC X(4)  VALUE SPACES.
002100     05  FILLER                    PIC X(9)  VALUE 'REJECTED '.
002110     05  SUM-PAY-REJECTED          PIC ZZZ,ZZ9.
002120     05  FILLER                    PIC X(45) VALUE SPACES.
002130*
002140 01  PAY-SUMMARY-LINE-2.
002150     05  FILLER                    PIC X(38) VALUE
002160             'PENDING/COMPLETED/FAILED/CANCELLED  '.
002170     05  SUM-CNT-PENDING           PIC ZZ,ZZ9.
002180     05  FILLER                    PIC X(1)  VALUE '/'.
002190     05  SUM-CNT-COMPLETED         PIC ZZ,ZZ9.
002200     05  FILLER                    PIC X(1)  VALUE '/'.
002210     05  SUM-CNT-FAILED            PIC ZZ,ZZ9.
002220     05  FILLER                    PIC X(1)  VALUE '/'.
002230     05  SUM-CNT-CANCELLED         PIC ZZ,ZZ9.
002240     05  FILLER                    PIC X(49) VALUE SPACES.
002250*
002260 01  PAY-SUMMARY-LINE-3.
002270     05  FILLER                    PIC X(38) VALUE
002280             'CARD/BANK TRANSFER/CASH/CREDIT       '.
002290     05  SUM-CNT-CARD              PIC ZZ,ZZ9.
002300     05  FILLER                    PIC X(1)  VALUE '/'.
002310     05  SUM-CNT-BANK-TRANSFER     PIC ZZ,ZZ9.
002320     05  FILLER                    PIC X(1)  VALUE '/'.
002330     05  SUM-CNT-CASH              PIC ZZ,ZZ9.
002340     05  FILLER                    PIC X(1)  VALUE '/'.
002350     05  SUM-CNT-CREDIT            PIC ZZ,ZZ9.
002360     05  FILLER                    PIC X(49) VALUE SPACES.
002370*
002380 01  CURRENCY-TOTAL-LINE.
002390     05  FILLER                    PIC X(9)  VALUE
002400             'CURRENCY '.
002410     05  CTOT-CODE                 PIC X(03).
002420     05  FILLER                    PIC X(4)  VALUE
002430             ' AMT'.
002440     05  FILLER                    PIC X(1)  VALUE SPACES.
002450     05  CTOT-AMOUNT               PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002460     05  FILLER                    PIC X(94) VALUE SPACES.
002470*
002480 01  GRAND-TRAILER-HEADING.
002490     05  FILLER                    PIC X(50) VALUE
002500             'AUTOSALON BATCH RUN - GRAND TRAILER'.
002510     05  FILLER                    PIC X(82) VALUE SPACES.
002520*
002530 01  GRAND-TRAILER-LINE.
002540     05  GT-FILE-ID                PIC X(08).
002550     05  FILLER                    PIC X(3)  VALUE SPACES.
002560     05  FILLER                    PIC X(5)  VALUE 'READ '.
002570     05  GT-READ                   PIC ZZZ,ZZ9.
002580     05  FILLER                    PIC X(3)  VALUE SPACES.
002590     05  FILLER                    PIC X(8)  VALUE 'WRITTEN '.
002600     05  GT-WRITTEN                PIC ZZZ,ZZ9.
002610     05  FILLER                    PIC X(3)  VALUE SPACES.
002620     05  FILLER                    PIC X(9)  VALUE 'REJECTED '.
002630     05  GT-REJECTED               PIC ZZZ,ZZ9.
002640     05  FILLER                    PIC X(75) VALUE SPACES.
002650*
002660 PROCEDURE DIVISION.
002670*
002680 0000-MAINLINE.
002690     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002700     PERFORM 1000-PROCESS-PAYMENTS THRU 1000-EXIT
002710         UNTIL PAYMTIN-EOF.
002720     PERFORM 9500-WRITE-PAY-SUMMARY THRU 9500-EXIT.
002730     PERFORM 9800-LOAD-CONTROL-TOTALS THRU 9800-EXIT.
002740     PERFORM 9900-WRITE-GRAND-TRAILER THRU 9900-EXIT.
002750     PERFORM 9990-TERMINATE THRU 9990-EXIT.
002760     STOP RUN.
002770*
002780 0100-INITIALIZE.
002790     OPEN INPUT  PAYMENT-IN.
002800     OPEN OUTPUT PAYMENT-OUT
002810                 PAYLOG-OUT.
002820     OPEN EXTEND REPORT-OUT
002830                 ATSCTL-OUT.
002840     ACCEPT RUN-DATE-YMD FROM DATE.
002850     IF RUN-DATE-YY < 70
002860         COMPUTE RUN-DATE-CCYYMMDD = 20000000 + RUN-DATE-YMD
002870     ELSE
002880         COMPUTE RUN-DATE-CCYYMMDD = 19000000 + RUN-DATE-YMD
002890     END-IF.
002900     MOVE 1 TO W-PAGE-COUNT.
002910     MOVE 99 TO W-LINE-COUNT.
002920     PERFORM 8000-READ-PAYMENT-IN THRU 8000-EXIT.
002930 0100-EXIT.
002940     EXIT.
002950*
002960 1000-PROCESS-PAYMENTS.
002970     SET PAYMENT-IS-VALID TO TRUE.
002980     ADD 1 TO TOT-PAY-READ.
002990     PERFORM 2000-VALIDATE-PAYMENT THRU 2000-EXIT.
003000     IF PAYMENT-IS-INVALID
003010         ADD 1 TO TOT-PAY-REJECTED
003020         PERFORM 2900-WRITE-REJECT-LINE THRU 2900-EXIT
003030     ELSE
003040         PERFORM 3000-CREATE-PAYMENT THRU 3000-EXIT
003050         PERFORM 4000-APPLY-LIFECYCLE THRU 4000-EXIT
003060         PERFORM 5000-WRITE-PAYMENT THRU 5000-EXIT
003070         PERFORM 8500-WRITE-PAYMENT-DETAIL THRU 8500-EXIT
003080         PERFORM 9100-ACCUMULATE-PAY-STATS THRU 9100-EXIT
003090     END-IF.
003100     PERFORM 8000-READ-PAYMENT-IN THRU 8000-EXIT.
003110 1000-EXIT.
003120     EXIT.
003130*
003140 2000-VALIDATE-PAYMENT.
003150     MOVE SPACES TO REJ-REASON.
003160     IF PY-PAY-AMOUNT NOT > ZERO
003170         SET PAYMENT-IS-INVALID TO TRUE
003180         MOVE 'PAYMENT AMOUNT NOT POSITIVE' TO REJ-REASON
003190     END-IF.
003200 2000-EXIT.
003210     EXIT.
003220*
003230*    CREATE PAYMENT AS PENDING - DEFAULTS CURRENCY AND METHOD
003240*    IF NOT SUPPLIED - LOG THE CREATION.
003250 3000-CREATE-PAYMENT.
003260     IF PY-CURRENCY = SPACES
003270         MOVE 'RUB' TO PY-CURRENCY
003280     END-IF.
003290     IF PY-PAY-METHOD = SPACES
003300         MOVE 'card         ' TO PY-PAY-METHOD
003310     END-IF.
003320     MOVE PY-PAY-STATUS TO W-REQUESTED-PAY-STATUS.
003330     MOVE SPACES TO PG-OLD-STATUS.
003340     SET PY-STAT-PENDING TO TRUE.
003350     MOVE PY-PAY-STATUS TO PG-NEW-STATUS.
003360     MOVE PY-PAY-ID TO PG-LOG-PAYMENT-ID.
003370     SET PG-ACTION-CREATED TO TRUE.
003380     WRITE PAYLOG-OUT-RECORD FROM PAY-LOG-RECORD.
003390 3000-EXIT.
003400     EXIT.
003410*
003420*    PAY-R1 - APPLY THE LIFECYCLE ACTION CARRIED ON THE
003430*    TRANSACTION AND LOG THE TRANSITION.
003440 4000-APPLY-LIFECYCLE.
003450     EVALUATE W-REQUESTED-PAY-STATUS
003460         WHEN 'completed '
003470             MOVE PY-PAY-STATUS TO PG-OLD-STATUS
003480             SET PY-STAT-COMPLETED TO TRUE
003490             MOVE PY-PAY-STATUS TO PG-NEW-STATUS
003500             SET PG-ACTION-PROCESSED TO TRUE
003510             WRITE PAYLOG-OUT-RECORD FROM PAY-LOG-RECORD
003520         WHEN 'failed    '
003530             MOVE PY-PAY-STATUS TO PG-OLD-STATUS
003540             SET PY-STAT-FAILED TO TRUE
003550             MOVE PY-PAY-STATUS TO PG-NEW-STATUS
003560             SET PG-ACTION-PROCESSED TO TRUE
003570             WRITE PAYLOG-OUT-RECORD FROM PAY-LOG-RECORD
003580         WHEN 'cancelled '
003590             IF NOT PY-STAT-COMPLETED AND NOT PY-STAT-FAILED
003600                 MOVE PY-PAY-STATUS TO PG-OLD-STATUS
003610                 SET PY-STAT-CANCELLED TO TRUE
003620                 MOVE PY-PAY-STATUS TO PG-NEW-STATUS
003630                 SET PG-ACTION-CANCELLED TO TRUE
003640                 WRITE PAYLOG-OUT-RECORD FROM PAY-LOG-RECORD
003650             END-IF
003660         WHEN OTHER
003670             CONTINUE
003680     END-EVALUATE.
003690 4000-EXIT.
003700     EXIT.
003710*
003720 5000-WRITE-PAYMENT.
003730     MOVE RUN-DATE-CCYYMMDD TO PY-CREATED-DATE.
003740     WRITE PAYMENT-OUT-RECORD FROM PAY-PAYMENT-RECORD.
003750     ADD 1 TO TOT-PAY-WRITTEN.
003760     PERFORM 9150-ACCUMULATE-CURRENCY-TOTAL THRU 9150-EXIT.
003770 5000-EXIT.
003780     EXIT.
003790*
003800 8000-READ-PAYMENT-IN.
003810     READ PAYMENT-IN INTO PAY-PAYMENT-RECORD
003820         AT END
003830             SET PAYMTIN-EOF TO TRUE
003840     END-READ.
003850 8000-EXIT.
003860     EXIT.
003870*
003880 8500-WRITE-PAYMENT-DETAIL.
003890     IF W-LINE-COUNT > W-LINES-PER-PAGE
003900         PERFORM 8550-WRITE-HEADINGS THRU 8550-EXIT
003910     END-IF.
003920     MOVE PY-PAY-ID       TO DET-PAY-ID.
003930     MOVE PY-PAY-STATUS   TO DET-PAY-STATUS.
003940     MOVE PY-PAY-METHOD   TO DET-PAY-METHOD.
003950     MOVE PY-PAY-AMOUNT   TO DET-PAY-AMOUNT.
003960     MOVE PY-CURRENCY     TO DET-PAY-CURRENCY.
003970     WRITE REPORT-LINE FROM PAYMENT-DETAIL-LINE
003980         AFTER ADVANCING 1 LINE.
003990     ADD 1 TO W-LINE-COUNT.
004000 8500-EXIT.
004010     EXIT.
004020*
004030 8550-WRITE-HEADINGS.
004040     ADD 1 TO W-PAGE-COUNT.
004050     MOVE W-PAGE-COUNT TO HDG-PAGE-NUMBER.
004060     WRITE REPORT-LINE FROM HEADING-LINE-ONE
004070         AFTER ADVANCING PAGE.
004080     WRITE REPORT-LINE FROM HEADING-LINE-TWO
004090         AFTER ADVANCING 2 LINES.
004100     MOVE 1 TO W-LINE-COUNT.
004110 8550-EXIT.
004120     EXIT.
004130*
004140 2900-WRITE-REJECT-LINE.
004150     IF W-LINE-COUNT > W-LINES-PER-PAGE
004160         PERFORM 8550-WRITE-HEADINGS THRU 8550-EXIT
004170     END-IF.
004180     MOVE PY-PAY-ID TO REJ-ID.
004190     WRITE REPORT-LINE FROM REJECT-LINE
004200         AFTER ADVANCING 1 LINE.
004210     ADD 1 TO W-LINE-COUNT.
004220 2900-EXIT.
004230     EXIT.
004240*
004250*    STATISTICS.
004260 9100-ACCUMULATE-PAY-STATS.
004270     EVALUATE TRUE
004280         WHEN PY-STAT-PENDING
004290             ADD 1 TO TOT-CNT-PENDING
004300         WHEN PY-STAT-COMPLETED
004310             ADD 1 TO TOT-CNT-COMPLETED
004320         WHEN PY-STAT-FAILED
004330             ADD 1 TO TOT-CNT-FAILED
004340         WHEN PY-STAT-CANCELLED
004350             ADD 1 TO TOT-CNT-CANCELLED
004360         WHEN OTHER
004370             CONTINUE
004380     END-EVALUATE.
004390     EVALUATE TRUE
004400         WHEN PY-METHOD-CARD
004410             ADD 1 TO TOT-CNT-CARD
004420         WHEN PY-METHOD-BANK-TRANSFER
004430             ADD 1 TO TOT-CNT-BANK-TRANSFER
004440         WHEN PY-METHOD-CASH
004450             ADD 1 TO TOT-CNT-CASH
004460         WHEN PY-METHOD-CREDIT
004470             ADD 1 TO TOT-CNT-CREDIT
004480         WHEN OTHER
004490             CONTINUE
004500     END-EVALUATE.
004510 9100-EXIT.
004520     EXIT.
004530*
004540*    LOOKS UP THE PAYMENT'S CURRENCY IN THE RUNNING TABLE AND
004550*    ADDS THE AMOUNT, APPENDING A NEW ENTRY WHEN NOT FOUND.
004560 9150-ACCUMULATE-CURRENCY-TOTAL.
004570     MOVE 0 TO W-CUR-SUB.
004580     PERFORM 9160-FIND-CURRENCY-ENTRY THRU 9160-EXIT
004590         VARYING W-CUR-SUB FROM 1 BY 1
004600             UNTIL W-CUR-SUB > CURRENCY-TABLE-COUNT
004610                OR CUR-CODE (W-CUR-SUB) = PY-CURRENCY.
004620     IF W-CUR-SUB > CURRENCY-TABLE-COUNT
004630         ADD 1 TO CURRENCY-TABLE-COUNT
004640         MOVE PY-CURRENCY TO CUR-CODE (CURRENCY-TABLE-COUNT)
004650         MOVE PY-PAY-AMOUNT TO
004660             CUR-TOTAL-AMOUNT (CURRENCY-TABLE-COUNT)
004670     ELSE
004680         ADD PY-PAY-AMOUNT TO CUR-TOTAL-AMOUNT (W-CUR-SUB)
004690     END-IF.
004700 9150-EXIT.
004710     EXIT.
004720*
004730*    NO WORK DONE HERE - THE VARYING/UNTIL TEST ABOVE DOES THE
004740*    ACTUAL COMPARE, THIS PARAGRAPH JUST GIVES IT A LOOP BODY.
004750 9160-FIND-CURRENCY-ENTRY.
004760     CONTINUE.
004770 9160-EXIT.
004780     EXIT.
004790*
004800 9500-WRITE-PAY-SUMMARY.
004810     PERFORM 8550-WRITE-HEADINGS THRU 8550-EXIT.
004820     WRITE REPORT-LINE FROM TOTAL-DASH-LINE
004830         AFTER ADVANCING 2 LINES.
004840     MOVE TOT-PAY-READ     TO SUM-PAY-READ.
004850     MOVE TOT-PAY-WRITTEN  TO SUM-PAY-WRITTEN.
004860     MOVE TOT-PAY-REJECTED TO SUM-PAY-REJECTED.
004870     WRITE REPORT-LINE FROM PAY-SUMMARY-LINE-1
004880         AFTER ADVANCING 2 LINES.
004890     MOVE TOT-CNT-PENDING   TO SUM-CNT-PENDING.
004900     MOVE TOT-CNT-COMPLETED TO SUM-CNT-COMPLETED.
004910     MOVE TOT-CNT-FAILED    TO SUM-CNT-FAILED.
004920     MOVE TOT-CNT-CANCELLED TO SUM-CNT-CANCELLED.
004930     WRITE REPORT-LINE FROM PAY-SUMMARY-LINE-2
004940         AFTER ADVANCING 1 LINE.
004950     MOVE TOT-CNT-CARD          TO SUM-CNT-CARD.
004960     MOVE TOT-CNT-BANK-TRANSFER TO SUM-CNT-BANK-TRANSFER.
004970     MOVE TOT-CNT-CASH          TO SUM-CNT-CASH.
004980     MOVE TOT-CNT-CREDIT        TO SUM-CNT-CREDIT.
004990     WRITE REPORT-LINE FROM PAY-SUMMARY-LINE-3
005000         AFTER ADVANCING 1 LINE.
005010     PERFORM 9550-WRITE-CURRENCY-LINE THRU 9550-EXIT
005020         VARYING W-CUR-SUB FROM 1 BY 1
005030             UNTIL W-CUR-SUB > CURRENCY-TABLE-COUNT.
005040 9500-EXIT.
005050     EXIT.
005060*
005070 9550-WRITE-CURRENCY-LINE.
005080     MOVE CUR-CODE (W-CUR-SUB) TO CTOT-CODE.
005090     MOVE CUR-TOTAL-AMOUNT (W-CUR-SUB) TO CTOT-AMOUNT.
005100     WRITE REPORT-LINE FROM CURRENCY-TOTAL-LINE
005110         AFTER ADVANCING 1 LINE.
005120 9550-EXIT.
005130     EXIT.
005140*
005150*    APPENDS THE PAYMTIN CONTROL RECORD, THEN CLOSES ATSCTL
005160*    AND REOPENS IT INPUT TO LOAD ALL FOUR STEPS' TOTALS.
005170 9800-LOAD-CONTROL-TOTALS.
005180     MOVE 'PAYMTIN ' TO CT-FILE-ID.
005190     MOVE TOT-PAY-READ     TO CT-READ-COUNT.
005200     MOVE TOT-PAY-WRITTEN  TO CT-WRITTEN-COUNT.
005210     MOVE TOT-PAY-REJECTED TO CT-REJECTED-COUNT.
005220     WRITE ATSCTL-OUT-RECORD FROM ATS-CONTROL-RECORD.
005230     CLOSE ATSCTL-OUT.
005240     OPEN INPUT ATSCTL-OUT.
005250     PERFORM 9810-READ-CONTROL-RECORD THRU 9810-EXIT.
005260     PERFORM 9820-STORE-CONTROL-ENTRY THRU 9820-EXIT
005270         UNTIL CTLIN-EOF.
005280     CLOSE ATSCTL-OUT.
005290 9800-EXIT.
005300     EXIT.
005310*
005320 9810-READ-CONTROL-RECORD.
005330     READ ATSCTL-OUT INTO ATS-CONTROL-RECORD
005340         AT END
005350             SET CTLIN-EOF TO TRUE
005360     END-READ.
005370 9810-EXIT.
005380     EXIT.
005390*
005400 9820-STORE-CONTROL-ENTRY.
005410     ADD 1 TO CTL-TABLE-COUNT.
005420     MOVE CT-FILE-ID      TO CTL-FILE-ID (CTL-TABLE-COUNT).
005430     MOVE CT-READ-COUNT   TO CTL-READ (CTL-TABLE-COUNT).
005440     MOVE CT-WRITTEN-COUNT TO
005450         CTL-WRITTEN (CTL-TABLE-COUNT).
005460     MOVE CT-REJECTED-COUNT TO
005470         CTL-REJECTED (CTL-TABLE-COUNT).
005480     PERFORM 9810-READ-CONTROL-RECORD THRU 9810-EXIT.
005490 9820-EXIT.
005500     EXIT.
005510*
005520 9900-WRITE-GRAND-TRAILER.
005530     WRITE REPORT-LINE FROM GRAND-TRAILER-HEADING
005540         AFTER ADVANCING PAGE.
005550     PERFORM 9910-WRITE-ONE-TRAILER-LINE THRU 9910-EXIT
005560         VARYING W-CTL-SUB FROM 1 BY 1
005570             UNTIL W-CTL-SUB > CTL-TABLE-COUNT.
005580 9900-EXIT.
005590     EXIT.
005600*
005610 9910-WRITE-ONE-TRAILER-LINE.
005620     MOVE CTL-FILE-ID (W-CTL-SUB)  TO GT-FILE-ID.
005630     MOVE CTL-READ (W-CTL-SUB)     TO GT-READ.
005640     MOVE CTL-WRITTEN (W-CTL-SUB)  TO GT-WRITTEN.
005650     MOVE CTL-REJECTED (W-CTL-SUB) TO GT-REJECTED.
005660     WRITE REPORT-LINE FROM GRAND-TRAILER-LINE
005670         AFTER ADVANCING 2 LINES.
005680 9910-EXIT.
005690     EXIT.
005700*
005710 9990-TERMINATE.
005720     CLOSE PAYMENT-IN
005730           PAYMENT-OUT
005740           PAYLOG-OUT
005750           REPORT-OUT.
005760 9990-EXIT.
005770     EXIT.
