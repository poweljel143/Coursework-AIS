000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.      ATSINSEN.
000030 AUTHOR.          R HILDNER.
000040 INSTALLATION.    AUTOSALON DATA PROCESSING CENTER.
000050 DATE-WRITTEN.    09/05/1990.
000060 DATE-COMPILED.   CURRENT-DATE.
000070 SECURITY.        PROPERTY OF AUTOSALON CORPORATION.
000080*****************************************************************
000090*    ATSINSEN  -  VEHICLE INSURANCE RATING AND CLAIMS BATCH     *
000100*                 ENGINE (INS-ENGINE)                           *
000110*    PASS 1 READS POLICY QUOTE TRANSACTIONS, RATES THE PREMIUM, *
000120*    APPLIES THE POLICY LIFECYCLE ACTION CARRIED ON THE         *
000130*    TRANSACTION, AND LOADS EACH POLICY INTO AN IN-MEMORY       *
000140*    TABLE.  PASS 2 READS CLAIM TRANSACTIONS, LOOKS THE OWNING  *
000150*    POLICY UP IN THE TABLE, AND ADJUDICATES THE CLAIM.  SECOND *
000160*    STEP OF THE THREE-STEP AUTOSALON BATCH RUN - EXTENDS THE   *
000170*    REPORT AND RUN-CONTROL FILES OPENED BY ATSFINEN.           *
000180*****************************************************************
000190*    CHANGE LOG.
000200*    ------------------------------------------------------
000210*    DATE      BY   REQUEST   DESCRIPTION
000220*    --------  ---  --------  -----------------------------
000230*    09/05/90  RH   AS-0016   ORIGINAL PROGRAM - OSAGO AND
000240*                             KASKO PREMIUM RATING.
000250*    04/12/91  DJE  AS-0044   LIFE AND HEALTH POLICY TYPES
000260*                             ADDED TO RATE TABLE.
000270*    10/30/92  RH   AS-0072   CLAIM ADJUDICATION PASS ADDED -
000280*                             PREVIOUSLY A SEPARATE PROGRAM.
000290*    06/08/94  CLK  AS-0101   POLICY LOOKUP TABLE REBUILT AS
000300*                             OCCURS DEPENDING ON - FIXED
000310*                             TABLE OVERFLOW ON LARGE RUNS.
000320*    01/17/96  RH   AS-0128   DRIVER-AGE AND VEHICLE-YEAR
000330*                             RISK LOADINGS ADDED PER
000340*                             UNDERWRITING MEMO 95-9.
000350*    11/21/97  DJE  AS-0155   END-DATE NOW COMPUTED DAY BY
000360*                             DAY WITH LEAP YEAR TEST - OLD
000370*                             30-DAY-MONTH SHORTCUT REJECTED
000380*                             BY THE UNDERWRITERS.
000390*    09/22/98  RH   AS-0202   Y2K REMEDIATION - POLICY DATES
000400*                             AND CENTURY WINDOW.
000410*    02/14/99  DJE  AS-0206   Y2K REMEDIATION - REGRESSION
000420*                             PASS, NO LOGIC CHANGE.
000430*    10/30/00  CLK  AS-0231   STATISTICS SECTION ADDED TO
000440*                             SUMMARY REPORT.
000450*    05/15/02  RH   AS-0252   RUN-CONTROL FILE EXTENDED FOR
000460*                             THE GRAND TRAILER (POLICY AND
000470*                             CLAIM COUNTS).
000480*    ------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-370.
000520 OBJECT-COMPUTER.  IBM-370.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS VALID-DIGITS IS '0' THRU '9'
000560     UPSI-0 ON RERUN-REQUESTED.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT POLICY-IN    ASSIGN TO POLICYIN
000600         ORGANIZATION IS LINE SEQUENTIAL.
000610     SELECT POLICY-OUT   ASSIGN TO POLICYOUT
000620         ORGANIZATION IS SEQUENTIAL.
000630     SELECT CLAIM-IN     ASSIGN TO CLAIMIN
000640         ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT CLAIM-OUT    ASSIGN TO CLAIMOUT
000660         ORGANIZATION IS SEQUENTIAL.
000670     SELECT REPORT-OUT   ASSIGN TO ATSRPT
000680         ORGANIZATION IS LINE SEQUENTIAL.
000690     SELECT ATSCTL-OUT   ASSIGN TO ATSCTL
000700         ORGANIZATION IS SEQUENTIAL.
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  POLICY-IN
000740     RECORD CONTAINS 200 CHARACTERS.
000750 01  POLICY-IN-RECORD             PIC X(200).
000760 FD  POLICY-OUT
000770     RECORD CONTAINS 200 CHARACTERS.
000780 01  POLICY-OUT-RECORD            PIC X(200).
000790 FD  CLAIM-IN
000800     RECORD CONTAINS 180 CHARACTERS.
000810 01  CLAIM-IN-RECORD              PIC X(180).
000820 FD  CLAIM-OUT
000830     RECORD CONTAINS 180 CHARACTERS.
000840 01  CLAIM-OUT-RECORD             PIC X(180).
000850 FD  REPORT-OUT
000860     RECORD CONTAINS 132 CHARACTERS.
000870 01  REPORT-LINE                  PIC X(132).
000880 FD  ATSCTL-OUT
000890     RECORD CONTAINS 40 CHARACTERS.
000900 01  ATSCTL-OUT-RECORD            PIC X(40).
000910*
000920 WORKING-STORAGE SECTION.
000930 01  FILLER                       PIC X(40)
000940         VALUE 'ATSINSEN WORKING STORAGE DUMP LABEL'.
000950*
000960     COPY ATSPOLRC.
000970     COPY ATSCLMRC.
000980     COPY ATSCTLRC.
000990*
001000 01  PROGRAM-SWITCHES.
001010     05  POLICYIN-EOF-SW           PIC X     VALUE 'N'.
001020         88  POLICYIN-EOF                    VALUE 'Y'.
001030     05  CLAIMIN-EOF-SW            PIC X     VALUE 'N'.
001040         88  CLAIMIN-EOF                     VALUE 'Y'.
001050     05  POLICY-VALID-SW           PIC X     VALUE 'Y'.
001060         88  POLICY-IS-VALID                  VALUE 'Y'.
001070         88  POLICY-IS-INVALID                VALUE 'N'.
001080     05  CLAIM-VALID-SW            PIC X     VALUE 'Y'.
001090         88  CLAIM-IS-VALID                   VALUE 'Y'.
001100         88  CLAIM-IS-INVALID                 VALUE 'N'.
001110     05  POLICY-FOUND-SW           PIC X     VALUE 'N'.
001120         88  POLICY-WAS-FOUND                 VALUE 'Y'.
001121     05  FILLER                    PIC X(01) VALUE SPACE.
001130*
001140 01  W-SUBSCRIPTS-AND-COUNTS COMP.
001150     05  W-TYPE-SUB                PIC S9(3).
001160     05  W-LINE-COUNT              PIC S9(3).
001170     05  W-PAGE-COUNT              PIC S9(3).
001180     05  W-LINES-PER-PAGE          PIC S9(3) VALUE 55.
001181     05  FILLER                    PIC X(01) VALUE SPACE.
001190*
001200 01  RUN-DATE-FIELDS.
001210     05  RUN-DATE-YMD              PIC 9(6).
001220     05  RUN-DATE-YMD-R REDEFINES
001230         RUN-DATE-YMD.
001240         10  RUN-DATE-YY           PIC 9(2).
001250         10  RUN-DATE-MM           PIC 9(2).
001260         10  RUN-DATE-DD           PIC 9(2).
001270     05  RUN-DATE-CCYYMMDD         PIC 9(8).
001280     05  RUN-DATE-CCYYMMDD-R REDEFINES
001290         RUN-DATE-CCYYMMDD.
001300         10  RUN-DATE-CCYY         PIC 9(4).
001310         10  RUN-DATE-CENT-MM      PIC 9(2).
001320         10  RUN-DATE-CENT-DD      PIC 9(2).
001321     05  FILLER                    PIC X(01) VALUE SPACE.
001330*
001340*    DAY-BY-DAY CALENDAR ADD, LEAP YEAR TESTED - USED FOR
001350*    POLICY END-DATE (START-DATE + 365 DAYS).
001360 01  CALENDAR-WORK-AREA.
001370     05  W-DAYS-IN-MONTH-TABLE.
001380         10  FILLER                PIC 9(2) VALUE 31.
001390         10  FILLER                PIC 9(2) VALUE 28.
001400         10  FILLER                PIC 9(2) VALUE 31.
001410         10  FILLER                PIC 9(2) VALUE 30.
001420         10  FILLER                PIC 9(2) VALUE 31.
001430         10  FILLER                PIC 9(2) VALUE 30.
001440         10  FILLER                PIC 9(2) VALUE 31.
001450         10  FILLER                PIC 9(2) VALUE 31.
001460         10  FILLER                PIC 9(2) VALUE 30.
001470         10  FILLER                PIC 9(2) VALUE 31.
001480         10  FILLER                PIC 9(2) VALUE 30.
001490         10  FILLER                PIC 9(2) VALUE 31.
001500     05  DAYS-IN-MONTH REDEFINES
001510             W-DAYS-IN-MONTH-TABLE
001520                 OCCURS 12 TIMES  PIC 9(2).
001530     05  W-CAL-CCYY                PIC 9(04).
001540     05  W-CAL-MM                  PIC 9(02).
001550     05  W-CAL-DD                  PIC 9(02).
001560     05  W-CAL-DAYS-IN-MO          PIC 9(02).
001570     05  W-CAL-REM4    COMP.
001580         10  W-CAL-QUOT4           PIC S9(7).
001590         10  W-CAL-REMAIN4         PIC S9(7).
001600     05  W-CAL-REM100  COMP.
001610         10  W-CAL-QUOT100         PIC S9(7).
001620         10  W-CAL-REMAIN100       PIC S9(7).
001630     05  W-CAL-REM400  COMP.
001640         10  W-CAL-QUOT400         PIC S9(7).
001650         10  W-CAL-REMAIN400       PIC S9(7).
001660     05  W-DAY-CTR                 PIC S9(5) COMP.
001670     05  W-CAL-RESULT              PIC 9(08).
001680     05  W-CAL-RESULT-R REDEFINES
001690         W-CAL-RESULT.
001700         10  W-CAL-RESULT-CCYY     PIC 9(04).
001710         10  W-CAL-RESULT-MM       PIC 9(02).
001720         10  W-CAL-RESULT-DD       PIC 9(02).
001730*
001740*    STATIC INSURANCE-TYPE / BASE-RATE TABLES - INS-R1.
001750 01  STATIC-INS-TYPE-CODES.
001760     03  STATIC-INS-TYPE-TABLE.
001770         05  FILLER                PIC X(08) VALUE 'osago   '.
001780         05  FILLER                PIC X(08) VALUE 'kasko   '.
001790         05  FILLER                PIC X(08) VALUE 'life    '.
001800         05  FILLER                PIC X(08) VALUE 'health  '.
001810     03  INS-TYPE-CODE-TABLE REDEFINES
001820             STATIC-INS-TYPE-TABLE
001830                 OCCURS 4 TIMES.
001840         05  INS-TYPE-CODE-ENTRY   PIC X(08).
001850 01  STATIC-INS-BASE-RATES.
001860     03  STATIC-INS-RATE-TABLE.
001870         05  FILLER                PIC V9(3) VALUE .020.
001880         05  FILLER                PIC V9(3) VALUE .050.
001890         05  FILLER                PIC V9(3) VALUE .001.
001900         05  FILLER                PIC V9(3) VALUE .003.
001910     03  INS-BASE-RATE-TABLE REDEFINES
001920             STATIC-INS-RATE-TABLE
001930                 OCCURS 4 TIMES.
001940         05  INS-BASE-RATE-ENTRY   PIC V9(3).
001950*
001960 01  RATING-WORK-AREA.
001970     05  W-BASE-RATE-FACTOR        PIC V9(3)       VALUE .030.
001980     05  W-PREMIUM-WORK            PIC S9(9)V9(6)
001990                                       COMP-3.
002000     05  W-POLICY-SUFFIX           PIC 9(08).
002010     05  W-CLAIM-SUFFIX            PIC 9(08).
002020     05  W-REQUESTED-POL-STATUS    PIC X(10).
002030     05  W-REQUESTED-CLM-STATUS    PIC X(12).
002031     05  FILLER                    PIC X(01) VALUE SPACE.
002040*
002050*    IN-MEMORY POLICY TABLE, LOADED DURING PASS 1, SEARCHED
002060*    DURING PASS 2 - FILES DO NOT SUPPORT INDEXED ACCESS.
002070 01  POLICY-TABLE-AREA.
002080     05  POLICY-TABLE-COUNT        PIC S9(5) COMP VALUE 0.
002090     05  FILLER                    PIC X(04) VALUE SPACES.
002100     05  POLICY-TABLE
002110             OCCURS 0 TO 3000 TIMES
002120             DEPENDING ON POLICY-TABLE-COUNT
002130             INDEXED BY PT-INDEX.
002140         10  PT-POL-ID             PIC 9(07).
002150         10  PT-POL-USER-ID        PIC 9(07).
002160         10  PT-POL-STATUS         PIC X(10).
002170         10  PT-COVERAGE-AMOUNT    PIC 9(09)V99.
002180*
002190 01  TOTALS-FOR-REPORT.
002200     05  TOT-POLICIES-READ         PIC S9(7)  COMP VALUE 0.
002210     05  TOT-POLICIES-REJECTED     PIC S9(7)  COMP VALUE 0.
002220     05  TOT-POLICIES-WRITTEN      PIC S9(7)  COMP VALUE 0.
002230     05  TOT-POLICIES-ACTIVE       PIC S9(7)  COMP VALUE 0.
002240     05  TOT-CNT-QUOTED            PIC S9(7)  COMP VALUE 0.
002250     05  TOT-CNT-PURCHASED         PIC S9(7)  COMP VALUE 0.
002260     05  TOT-CNT-ACTIVE            PIC S9(7)  COMP VALUE 0.
002270     05  TOT-CNT-OSAGO             PIC S9(7)  COMP VALUE 0.
002280     05  TOT-CNT-KASKO             PIC S9(7)  COMP VALUE 0.
002290     05  TOT-CNT-LIFE              PIC S9(7)  COMP VALUE 0.
002300     05  TOT-CNT-HEALTH            PIC S9(7)  COMP VALUE 0.
002310     05  TOT-PREMIUM-AMOUNT        PIC S9(11)V99  VALUE 0.
002320     05  AVG-PREMIUM-AMOUNT        PIC S9(9)V99   VALUE 0.
002330     05  TOT-CLAIMS-READ           PIC S9(7)  COMP VALUE 0.
002340     05  TOT-CLAIMS-REJECTED       PIC S9(7)  COMP VALUE 0.
002350     05  TOT-CLAIMS-WRITTEN        PIC S9(7)  COMP VALUE 0.
002360     05  TOT-CLAIMS-APPROVED       PIC S9(7)  COMP VALUE 0.
002370     05  TOT-CLAIMS-DENIED         PIC S9(7)  COMP VALUE 0.
002380     05  TOT-CLAIMED-AMOUNT        PIC S9(11)V99  VALUE 0.
002390     05  TOT-PAID-AMOUNT           PIC S9(11)V99  VALUE 0.
002391     05  FILLER                    PIC X(01) VALUE SPACE.
002400*
002410 01  HEADING-LINE-ONE.
002420     05  FILLER                    PIC X(40) VALUE
002430             'AUTOSALON BATCH RUN - INSURANCE SUMMARY'.
002440     05  FILLER                    PIC X(84) VALUE SPACES.
002450     05  FILLER                    PIC X(5)  VALUE 'PAGE '.
002460     05  HDG-PAGE-NUMBER           PIC Z9.
002470     05  FILLER                    PIC X(1)  VALUE SPACES.
002480*
002490 01  HEADING-LINE-TWO.
002500     05  FILLER                    PIC X(6)  VALUE 'POLICY'.
002510     05  FILLER                    PIC X(6)  VALUE SPACES.
002520     05  FILLER                    PIC X(4)  VALUE 'TYPE'.
002530     05  FILLER                    PIC X(6)  VALUE SPACES.
002540     05  FILLER                    PIC X(6)  VALUE 'STATUS'.
002550     05  FILLER                    PIC X(6)  VALUE SPACES.
002560     05  FILLER                    PIC X(8)  VALUE 'COVERAGE'.
002570     05  FILLER                    PIC X(9)  VALUE SPACES.
002580     05  FILLER                    PIC X(7)  VALUE 'PREMIUM'.
002590     05  FILLER                    PIC X(74) VALUE SPACES.
002600*
002610 01  POLICY-DETAIL-LINE.
002620     05  DET-POL-ID                PIC Z(6)9.
002630     05  FILLER                    PIC X(3)  VALUE SPACES.
002640     05  DET-INS-TYPE              PIC X(08).
002650     05  FILLER                    PIC X(4)  VALUE SPACES.
002660     05  DET-POL-STATUS            PIC X(10).
002670     05  FILLER                    PIC X(2)  VALUE SPACES.
002680     05  DET-COVERAGE-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
002690     05  FILLER                    PIC X(2)  VALUE SPACES.
002700     05  DET-PREMIUM-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99.
002710     05  FILLER                    PIC X(45) VALUE SPACES.
002720*
002730 01  CLAIM-DETAIL-LINE.
002740     05  DET-CLM-ID                PIC Z(6)9.
002750     05  FILLER                    PIC X(3)  VALUE SPACES.
002760     05  DET-CLM-POLICY-ID         PIC Z(6)9.
002770     05  FILLER                    PIC X(3)  VALUE SPACES.
002780     05  DET-CLM-STATUS            PIC X(12).
002790     05  FILLER                    PIC X(2)  VALUE SPACES.
002800     05  DET-CLAIMED-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99.
002810     05  FILLER                    PIC X(2)  VALUE SPACES.
002820     05  DET-PAID-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
002830     05  FILLER                    PIC X(38) VALUE SPACES.
002840*
002850 01  REJECT-LINE.
002860     05  FILLER                    PIC X(8)  VALUE
002870             '*REJECT*'.
002880     05  FILLER                    PIC X(2)  VALUE SPACES.
002890     05  REJ-ID                    PIC Z(6)9.
002900     05  FILLER                    PIC X(2)  VALUE SPACES.
002910     05  REJ-REASON                PIC X(60).
002920     05  FILLER                    PIC X(52) VALUE SPACES.
002930*
002940 01  TOTAL-DASH-LINE.
002950     05  FILLER                    PIC X(132) VALUE ALL '-'.
002960*
002970 01  INS-SUMMARY-LINE-1.
002980     05  FILLER                    PIC X(20) VALUE
002990             'POLICIES READ/WRITE '.
003000     05  SUM-POL-READ              PIC ZZZ,ZZ9.
003010     05  FILLER                    PIC X(1)  VALUE '/'.
003020     05  SUM-POL-WRITTEN           PIC ZZZ,ZZ9.
003030     05  FILLER                    PIC X(4)  VALUE SPACES.
003040     05  FILLER                    PIC X(9)  VALUE 'REJECTED '.
003050     05  SUM-POL-REJECTED          PIC ZZZ,ZZ9.
003060     05  FILLER                    PIC X(4)  VALUE SPACES.
003070     05  FILLER                    PIC X(7)  VALUE 'ACTIVE '.
003080     05  SUM-POL-ACTIVE            PIC ZZZ,ZZ9.
003090     05  FILLER                    PIC X(38) VALUE SPACES.
003100*
003110 01  INS-SUMMARY-LINE-2.
003120     05  FILLER                    PIC X(24) VALUE
003130             'QUOTED/PURCHASED/ACTIVE '.
003140     05  SUM-CNT-QUOTED            PIC ZZ,ZZ9.
003150     05  FILLER                    PIC X(1)  VALUE '/'.
003160     05  SUM-CNT-PURCHASED         PIC ZZ,ZZ9.
003170     05  FILLER                    PIC X(1)  VALUE '/'.
003180     05  SUM-CNT-ACTIVE            PIC ZZ,ZZ9.
003190     05  FILLER                    PIC X(69) VALUE SPACES.
003200*
003210 01  INS-SUMMARY-LINE-3.
003220     05  FILLER                    PIC X(28) VALUE
003230             'OSAGO/KASKO/LIFE/HEALTH    '.
003240     05  SUM-CNT-OSAGO             PIC ZZ,ZZ9.
003250     05  FILLER                    PIC X(1)  VALUE '/'.
003260     05  SUM-CNT-KASKO             PIC ZZ,ZZ9.
003270     05  FILLER                    PIC X(1)  VALUE '/'.
003280     05  SUM-CNT-LIFE              PIC ZZ,ZZ9.
003290     05  FILLER                    PIC X(1)  VALUE '/'.
003300     05  SUM-CNT-HEALTH            PIC ZZ,ZZ9.
003310     05  FILLER                    PIC X(60) VALUE SPACES.
003320*
003330 01  INS-SUMMARY-LINE-4.
003340     05  FILLER                    PIC X(20) VALUE
003350             'TOTAL PREMIUM       '.
003360     05  SUM-PREMIUM-AMOUNT        PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
003370     05  FILLER                    PIC X(4)  VALUE SPACES.
003380     05  FILLER                    PIC X(18) VALUE
003390             'AVERAGE PREMIUM   '.
003400     05  SUM-AVG-PREMIUM           PIC ZZZ,ZZZ,ZZ9.99.
003410     05  FILLER                    PIC X(30) VALUE SPACES.
003420*
003430 01  INS-SUMMARY-LINE-5.
003440     05  FILLER                    PIC X(20) VALUE
003450             'CLAIMS READ/WRITE   '.
003460     05  SUM-CLM-READ              PIC ZZZ,ZZ9.
003470     05  FILLER                    PIC X(1)  VALUE '/'.
003480     05  SUM-CLM-WRITTEN           PIC ZZZ,ZZ9.
003490     05  FILLER                    PIC X(4)  VALUE SPACES.
003500     05  FILLER                    PIC X(21) VALUE
003510             'APPROVED/DENIED/REJ '.
003520     05  SUM-CLM-APPROVED          PIC ZZZ,ZZ9.
003530     05  FILLER                    PIC X(1)  VALUE '/'.
003540     05  SUM-CLM-DENIED            PIC ZZZ,ZZ9.
003550     05  FILLER                    PIC X(1)  VALUE '/'.
003560     05  SUM-CLM-REJECTED          PIC ZZZ,ZZ9.
003570     05  FILLER                    PIC X(22) VALUE SPACES.
003580*
003590 01  INS-SUMMARY-LINE-6.
003600     05  FILLER                    PIC X(20) VALUE
003610             'TOTAL CLAIMED       '.
003620     05  SUM-CLAIMED-AMOUNT        PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
003630     05  FILLER                    PIC X(4)  VALUE SPACES.
003640     05  FILLER                    PIC X(18) VALUE
003650             'TOTAL PAID        '.
003660     05  SUM-PAID-AMOUNT           PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
003670     05  FILLER                    PIC X(30) VALUE SPACES.
003680*
003690 PROCEDURE DIVISION.
003700*
003710 0000-MAINLINE.
003720     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
003730     PERFORM 1000-PROCESS-POLICIES THRU 1000-EXIT
003740         UNTIL POLICYIN-EOF.
003750     PERFORM 1500-PROCESS-CLAIMS THRU 1500-EXIT
003760         UNTIL CLAIMIN-EOF.
003770     PERFORM 9300-ACCUMULATE-AVERAGES THRU 9300-EXIT.
003780     PERFORM 9500-WRITE-INS-SUMMARY THRU 9500-EXIT.
003790     PERFORM 9800-WRITE-CONTROL-RECORDS THRU 9800-EXIT.
003800     PERFORM 9900-TERMINATE THRU 9900-EXIT.
003810     STOP RUN.
003820*
003830 0100-INITIALIZE.
003840     OPEN INPUT  POLICY-IN
003850                 CLAIM-IN.
003860     OPEN OUTPUT POLICY-OUT
003870                 CLAIM-OUT.
003880     OPEN EXTEND REPORT-OUT
003890                 ATSCTL-OUT.
003900     ACCEPT RUN-DATE-YMD FROM DATE.
003910     IF RUN-DATE-YY < 70
003920         COMPUTE RUN-DATE-CCYYMMDD = 20000000 + RUN-DATE-YMD
003930     ELSE
003940         COMPUTE RUN-DATE-CCYYMMDD = 19000000 + RUN-DATE-YMD
003950     END-IF.
003960     MOVE 1 TO W-PAGE-COUNT.
003970     MOVE 99 TO W-LINE-COUNT.
003980     PERFORM 8000-READ-POLICY-IN THRU 8000-EXIT.
003990 0100-EXIT.
004000     EXIT.
004010*
004020 1000-PROCESS-POLICIES.
004030     SET POLICY-IS-VALID TO TRUE.
004040     ADD 1 TO TOT-POLICIES-READ.
004050     PERFORM 2000-VALIDATE-POLICY THRU 2000-EXIT.
004060     IF POLICY-IS-INVALID
004070         ADD 1 TO TOT-POLICIES-REJECTED
004080         PERFORM 2900-WRITE-REJECT-LINE THRU 2900-EXIT
004090     ELSE
004100         PERFORM 3000-RATE-PREMIUM THRU 3000-EXIT
004110         PERFORM 4000-APPLY-POLICY-LIFECYCLE THRU 4000-EXIT
004120         PERFORM 5000-WRITE-POLICY THRU 5000-EXIT
004130         PERFORM 6000-LOAD-POLICY-TABLE THRU 6000-EXIT
004140         PERFORM 8500-WRITE-POLICY-DETAIL THRU 8500-EXIT
004150         PERFORM 9100-ACCUMULATE-POLICY-STATS THRU 9100-EXIT
004160     END-IF.
004170     PERFORM 8000-READ-POLICY-IN THRU 8000-EXIT.
004180 1000-EXIT.
004190     EXIT.
004200*
004210*    INS-ENGINE POLICY STEP 1 - VALIDATE TRANSACTION.
004220 2000-VALIDATE-POLICY.
004230     MOVE SPACES TO REJ-REASON.
004240     IF PL-COVERAGE-AMOUNT NOT > ZERO
004250         SET POLICY-IS-INVALID TO TRUE
004260         MOVE 'COVERAGE AMOUNT NOT POSITIVE' TO REJ-REASON
004270     END-IF.
004280 2000-EXIT.
004290     EXIT.
004300*
004310*    INS-R1 - RISK-ADJUSTED PREMIUM RATING.
004320 3000-RATE-PREMIUM.
004330     MOVE .030 TO W-BASE-RATE-FACTOR.
004340     PERFORM 3100-FIND-BASE-RATE THRU 3100-EXIT
004350         VARYING W-TYPE-SUB FROM 1 BY 1
004360             UNTIL W-TYPE-SUB > 4.
004370     COMPUTE W-PREMIUM-WORK ROUNDED =
004380         PL-COVERAGE-AMOUNT * W-BASE-RATE-FACTOR.
004390     IF PL-VEHICLE-YEAR > 0 AND PL-VEHICLE-YEAR < 2010
004400         COMPUTE W-PREMIUM-WORK ROUNDED = W-PREMIUM-WORK * 1.2
004410     END-IF.
004420     IF PL-DRIVER-AGE > 0 AND PL-DRIVER-AGE < 25
004430         COMPUTE W-PREMIUM-WORK ROUNDED = W-PREMIUM-WORK * 1.3
004440     END-IF.
004450     IF PL-ACCIDENT-YES
004460         COMPUTE W-PREMIUM-WORK ROUNDED = W-PREMIUM-WORK * 1.5
004470     END-IF.
004480     COMPUTE PL-PREMIUM-AMOUNT ROUNDED = W-PREMIUM-WORK.
004490     MOVE 'AutoInsurance Plus ' TO PL-PROVIDER-NAME.
004500     MOVE PL-POL-ID TO W-POLICY-SUFFIX.
004510     STRING 'POL-' DELIMITED BY SIZE
004520            W-POLICY-SUFFIX DELIMITED BY SIZE
004530         INTO PL-POLICY-NUMBER.
004540 3000-EXIT.
004550     EXIT.
004560*
004570 3100-FIND-BASE-RATE.
004580     IF INS-TYPE-CODE-ENTRY (W-TYPE-SUB) = PL-INS-TYPE
004590         MOVE INS-BASE-RATE-ENTRY (W-TYPE-SUB)
004600             TO W-BASE-RATE-FACTOR
004610     END-IF.
004620 3100-EXIT.
004630     EXIT.
004640*
004650*    INS-R2 - POLICY LIFECYCLE.
004660 4000-APPLY-POLICY-LIFECYCLE.
004670     MOVE PL-POL-STATUS TO W-REQUESTED-POL-STATUS.
004680     MOVE RUN-DATE-CCYYMMDD TO PL-START-DATE.
004690     MOVE RUN-DATE-CCYY TO W-CAL-CCYY.
004700     MOVE RUN-DATE-CENT-MM TO W-CAL-MM.
004710     MOVE RUN-DATE-CENT-DD TO W-CAL-DD.
004720     PERFORM 4100-BUMP-ONE-DAY THRU 4100-EXIT
004730         VARYING W-DAY-CTR FROM 1 BY 1
004740             UNTIL W-DAY-CTR > 365.
004750     MOVE W-CAL-CCYY TO W-CAL-RESULT-CCYY.
004760     MOVE W-CAL-MM   TO W-CAL-RESULT-MM.
004770     MOVE W-CAL-DD   TO W-CAL-RESULT-DD.
004780     MOVE W-CAL-RESULT TO PL-END-DATE.
004790     SET PL-STAT-QUOTED TO TRUE.
004800     SET PL-NOT-PAID    TO TRUE.
004810     EVALUATE W-REQUESTED-POL-STATUS
004820         WHEN 'purchased '
004830             SET PL-STAT-PURCHASED TO TRUE
004840         WHEN 'active    '
004850             SET PL-STAT-ACTIVE TO TRUE
004860             SET PL-PAID TO TRUE
004870         WHEN OTHER
004880             CONTINUE
004890     END-EVALUATE.
004900 4000-EXIT.
004910     EXIT.
004920*
004930 4100-BUMP-ONE-DAY.
004940     MOVE DAYS-IN-MONTH (W-CAL-MM) TO W-CAL-DAYS-IN-MO.
004950     IF W-CAL-MM = 2
004960         DIVIDE W-CAL-CCYY BY 4
004970             GIVING W-CAL-QUOT4 REMAINDER W-CAL-REMAIN4
004980         IF W-CAL-REMAIN4 = 0
004990             MOVE 29 TO W-CAL-DAYS-IN-MO
005000             DIVIDE W-CAL-CCYY BY 100
005010                 GIVING W-CAL-QUOT100
005020                     REMAINDER W-CAL-REMAIN100
005030             IF W-CAL-REMAIN100 = 0
005040                 MOVE 28 TO W-CAL-DAYS-IN-MO
005050                 DIVIDE W-CAL-CCYY BY 400
005060                     GIVING W-CAL-QUOT400
005070                         REMAINDER W-CAL-REMAIN400
005080                 IF W-CAL-REMAIN400 = 0
005090                     MOVE 29 TO W-CAL-DAYS-IN-MO
005100                 END-IF
005110             END-IF
005120         END-IF
005130     END-IF.
005140     ADD 1 TO W-CAL-DD.
005150     IF W-CAL-DD > W-CAL-DAYS-IN-MO
005160         MOVE 1 TO W-CAL-DD
005170         ADD 1 TO W-CAL-MM
005180         IF W-CAL-MM > 12
005190             MOVE 1 TO W-CAL-MM
005200             ADD 1 TO W-CAL-CCYY
005210         END-IF
005220     END-IF.
005230 4100-EXIT.
005240     EXIT.
005250*
005260 5000-WRITE-POLICY.
005270     WRITE POLICY-OUT-RECORD FROM INS-POLICY-RECORD.
005280     ADD 1 TO TOT-POLICIES-WRITTEN.
005290 5000-EXIT.
005300     EXIT.
005310*
005320*    APPENDS ONE ENTRY TO THE IN-MEMORY POLICY TABLE SEARCHED
005330*    DURING PASS 2 (POL-ID, OWNER, FINAL STATUS, COVERAGE).
005340 6000-LOAD-POLICY-TABLE.
005350     ADD 1 TO POLICY-TABLE-COUNT.
005360     MOVE PL-POL-ID          TO PT-POL-ID (POLICY-TABLE-COUNT).
005370     MOVE PL-POL-USER-ID     TO
005380         PT-POL-USER-ID (POLICY-TABLE-COUNT).
005390     MOVE PL-POL-STATUS      TO
005400         PT-POL-STATUS (POLICY-TABLE-COUNT).
005410     MOVE PL-COVERAGE-AMOUNT TO
005420         PT-COVERAGE-AMOUNT (POLICY-TABLE-COUNT).
005430 6000-EXIT.
005440     EXIT.
005450*
005460 1500-PROCESS-CLAIMS.
005470     SET CLAIM-IS-VALID TO TRUE.
005480     ADD 1 TO TOT-CLAIMS-READ.
005490     PERFORM 7000-VALIDATE-CLAIM THRU 7000-EXIT.
005500     IF CLAIM-IS-INVALID
005510         ADD 1 TO TOT-CLAIMS-REJECTED
005520         PERFORM 2900-WRITE-REJECT-LINE THRU 2900-EXIT
005530     ELSE
005540         PERFORM 8000-ADJUDICATE-CLAIM THRU 8000-EXIT
005550         PERFORM 9000-WRITE-CLAIM THRU 9000-EXIT
005560         PERFORM 8700-WRITE-CLAIM-DETAIL THRU 8700-EXIT
005570         PERFORM 9200-ACCUMULATE-CLAIM-STATS THRU 9200-EXIT
005580     END-IF.
005590     PERFORM 8050-READ-CLAIM-IN THRU 8050-EXIT.
005600 1500-EXIT.
005610     EXIT.
005620*
005630*    INS-R3 (FIRST HALF) - LOCATE OWNING POLICY AND VALIDATE.
005640 7000-VALIDATE-CLAIM.
005650     MOVE SPACES TO REJ-REASON.
005660     SET POLICY-FOUND-SW TO 'N'.
005670     IF POLICY-TABLE-COUNT > 0
005680         SET PT-INDEX TO 1
005690         SEARCH POLICY-TABLE
005700             AT END
005710                 CONTINUE
005720             WHEN PT-POL-ID (PT-INDEX) = CL-CLM-POLICY-ID
005730                 SET POLICY-WAS-FOUND TO TRUE
005740         END-SEARCH
005750     END-IF.
005760     IF NOT POLICY-WAS-FOUND
005770         SET CLAIM-IS-INVALID TO TRUE
005780         MOVE 'OWNING POLICY NOT FOUND' TO REJ-REASON
005790         GO TO 7000-EXIT
005800     END-IF.
005810     IF PT-POL-USER-ID (PT-INDEX) NOT = CL-CLM-USER-ID
005820         SET CLAIM-IS-INVALID TO TRUE
005830         MOVE 'POLICY NOT OWNED BY CLAIMANT' TO REJ-REASON
005840         GO TO 7000-EXIT
005850     END-IF.
005860     IF PT-POL-STATUS (PT-INDEX) NOT = 'active    '
005870         SET CLAIM-IS-INVALID TO TRUE
005880         MOVE 'OWNING POLICY NOT ACTIVE' TO REJ-REASON
005890         GO TO 7000-EXIT
005900     END-IF.
005910     IF CL-CLAIMED-AMOUNT NOT > ZERO OR
005920             CL-CLAIMED-AMOUNT > PT-COVERAGE-AMOUNT (PT-INDEX)
005930         SET CLAIM-IS-INVALID TO TRUE
005940         MOVE 'CLAIMED AMOUNT OUT OF RANGE' TO REJ-REASON
005950     END-IF.
005960 7000-EXIT.
005970     EXIT.
005980*
005990*    INS-R3 (SECOND HALF) - CREATE AND ADJUDICATE.
006000 8000-ADJUDICATE-CLAIM.
006010     MOVE CL-CLM-STATUS TO W-REQUESTED-CLM-STATUS.
006020     SET CL-STAT-SUBMITTED TO TRUE.
006030     MOVE CL-CLM-ID TO W-CLAIM-SUFFIX.
006040     STRING 'CLM-' DELIMITED BY SIZE
006050            W-CLAIM-SUFFIX DELIMITED BY SIZE
006060         INTO CL-CLAIM-NUMBER.
006070     IF W-REQUESTED-CLM-STATUS = 'approved    ' AND
006080             CL-APPROVED-AMOUNT > 0
006090         SET CL-STAT-APPROVED TO TRUE
006100         MOVE CL-APPROVED-AMOUNT TO CL-PAID-AMOUNT
006110     ELSE
006120         IF W-REQUESTED-CLM-STATUS = 'rejected    ' OR
006130                 W-REQUESTED-CLM-STATUS = 'approved    '
006140             SET CL-STAT-REJECTED TO TRUE
006150             MOVE 0 TO CL-APPROVED-AMOUNT
006160             MOVE 0 TO CL-PAID-AMOUNT
006170             IF CL-REJECT-REASON = SPACES
006180                 MOVE 'NO APPROVED AMOUNT SUPPLIED'
006190                     TO CL-REJECT-REASON
006200             END-IF
006210         END-IF
006220     END-IF.
006230 8000-EXIT.
006240     EXIT.
006250*
006260 9000-WRITE-CLAIM.
006270     WRITE CLAIM-OUT-RECORD FROM INS-CLAIM-RECORD.
006280     ADD 1 TO TOT-CLAIMS-WRITTEN.
006290 9000-EXIT.
006300     EXIT.
006310*
006320 8000-READ-POLICY-IN.
006330     READ POLICY-IN INTO INS-POLICY-RECORD
006340         AT END
006350             SET POLICYIN-EOF TO TRUE
006360     END-READ.
006370 8000-EXIT.
006380     EXIT.
006390*
006400 8050-READ-CLAIM-IN.
006410     READ CLAIM-IN INTO INS-CLAIM-RECORD
006420         AT END
006430             SET CLAIMIN-EOF TO TRUE
006440     END-READ.
006450 8050-EXIT.
006460     EXIT.
006470*
006480 8500-WRITE-POLICY-DETAIL.
006490     IF W-LINE-COUNT > W-LINES-PER-PAGE
006500         PERFORM 8550-WRITE-HEADINGS THRU 8550-EXIT
006510     END-IF.
006520     MOVE PL-POL-ID          TO DET-POL-ID.
006530     MOVE PL-INS-TYPE        TO DET-INS-TYPE.
006540     MOVE PL-POL-STATUS      TO DET-POL-STATUS.
006550     MOVE PL-COVERAGE-AMOUNT TO DET-COVERAGE-AMOUNT.
006560     MOVE PL-PREMIUM-AMOUNT  TO DET-PREMIUM-AMOUNT.
006570     WRITE REPORT-LINE FROM POLICY-DETAIL-LINE
006580         AFTER ADVANCING 1 LINE.
006590     ADD 1 TO W-LINE-COUNT.
006600 8500-EXIT.
006610     EXIT.
006620*
006630 8550-WRITE-HEADINGS.
006640     ADD 1 TO W-PAGE-COUNT.
006650     MOVE W-PAGE-COUNT TO HDG-PAGE-NUMBER.
006660     WRITE REPORT-LINE FROM HEADING-LINE-ONE
006670         AFTER ADVANCING PAGE.
006680     WRITE REPORT-LINE FROM HEADING-LINE-TWO
006690         AFTER ADVANCING 2 LINES.
006700     MOVE 1 TO W-LINE-COUNT.
006710 8550-EXIT.
006720     EXIT.
006730*
006740 8700-WRITE-CLAIM-DETAIL.
006750     IF W-LINE-COUNT > W-LINES-PER-PAGE
006760         PERFORM 8550-WRITE-HEADINGS THRU 8550-EXIT
006770     END-IF.
006780     MOVE CL-CLM-ID          TO DET-CLM-ID.
006790     MOVE CL-CLM-POLICY-ID   TO DET-CLM-POLICY-ID.
006800     MOVE CL-CLM-STATUS      TO DET-CLM-STATUS.
006810     MOVE CL-CLAIMED-AMOUNT  TO DET-CLAIMED-AMOUNT.
006820     MOVE CL-PAID-AMOUNT     TO DET-PAID-AMOUNT.
006830     WRITE REPORT-LINE FROM CLAIM-DETAIL-LINE
006840         AFTER ADVANCING 1 LINE.
006850     ADD 1 TO W-LINE-COUNT.
006860 8700-EXIT.
006870     EXIT.
006880*
006890 2900-WRITE-REJECT-LINE.
006900     IF W-LINE-COUNT > W-LINES-PER-PAGE
006910         PERFORM 8550-WRITE-HEADINGS THRU 8550-EXIT
006920     END-IF.
006930     IF CLAIM-IS-INVALID
006940         MOVE CL-CLM-ID TO REJ-ID
006950     ELSE
006960         MOVE PL-POL-ID TO REJ-ID
006970     END-IF.
006980     WRITE REPORT-LINE FROM REJECT-LINE
006990         AFTER ADVANCING 1 LINE.
007000     ADD 1 TO W-LINE-COUNT.
007010 2900-EXIT.
007020     EXIT.
007030*
007040*    STATISTICS.
007050 9100-ACCUMULATE-POLICY-STATS.
007060     IF PL-STAT-ACTIVE
007070         ADD 1 TO TOT-POLICIES-ACTIVE
007080     END-IF.
007090     EVALUATE TRUE
007100         WHEN PL-STAT-QUOTED
007110             ADD 1 TO TOT-CNT-QUOTED
007120         WHEN PL-STAT-PURCHASED
007130             ADD 1 TO TOT-CNT-PURCHASED
007140         WHEN PL-STAT-ACTIVE
007150             ADD 1 TO TOT-CNT-ACTIVE
007160         WHEN OTHER
007170             CONTINUE
007180     END-EVALUATE.
007190     EVALUATE TRUE
007200         WHEN PL-TYPE-OSAGO
007210             ADD 1 TO TOT-CNT-OSAGO
007220         WHEN PL-TYPE-KASKO
007230             ADD 1 TO TOT-CNT-KASKO
007240         WHEN PL-TYPE-LIFE
007250             ADD 1 TO TOT-CNT-LIFE
007260         WHEN PL-TYPE-HEALTH
007270             ADD 1 TO TOT-CNT-HEALTH
007280         WHEN OTHER
007290             CONTINUE
007300     END-EVALUATE.
007310     ADD PL-PREMIUM-AMOUNT TO TOT-PREMIUM-AMOUNT.
007320 9100-EXIT.
007330     EXIT.
007340*
007350 9200-ACCUMULATE-CLAIM-STATS.
007360     EVALUATE TRUE
007370         WHEN CL-STAT-APPROVED
007380             ADD 1 TO TOT-CLAIMS-APPROVED
007390         WHEN CL-STAT-REJECTED
007400             ADD 1 TO TOT-CLAIMS-DENIED
007410         WHEN OTHER
007420             CONTINUE
007430     END-EVALUATE.
007440     ADD CL-CLAIMED-AMOUNT TO TOT-CLAIMED-AMOUNT.
007450     ADD CL-PAID-AMOUNT    TO TOT-PAID-AMOUNT.
007460 9200-EXIT.
007470     EXIT.
007480*
007490 9300-ACCUMULATE-AVERAGES.
007500     IF TOT-POLICIES-WRITTEN > 0
007510         COMPUTE AVG-PREMIUM-AMOUNT ROUNDED =
007520             TOT-PREMIUM-AMOUNT / TOT-POLICIES-WRITTEN
007530     END-IF.
007540 9300-EXIT.
007550     EXIT.
007560*
007570 9500-WRITE-INS-SUMMARY.
007580     PERFORM 8550-WRITE-HEADINGS THRU 8550-EXIT.
007590     WRITE REPORT-LINE FROM TOTAL-DASH-LINE
007600         AFTER ADVANCING 2 LINES.
007610     MOVE TOT-POLICIES-READ     TO SUM-POL-READ.
007620     MOVE TOT-POLICIES-WRITTEN  TO SUM-POL-WRITTEN.
007630     MOVE TOT-POLICIES-REJECTED TO SUM-POL-REJECTED.
007640     MOVE TOT-POLICIES-ACTIVE   TO SUM-POL-ACTIVE.
007650     WRITE REPORT-LINE FROM INS-SUMMARY-LINE-1
007660         AFTER ADVANCING 2 LINES.
007670     MOVE TOT-CNT-QUOTED    TO SUM-CNT-QUOTED.
007680     MOVE TOT-CNT-PURCHASED TO SUM-CNT-PURCHASED.
007690     MOVE TOT-CNT-ACTIVE    TO SUM-CNT-ACTIVE.
007700     WRITE REPORT-LINE FROM INS-SUMMARY-LINE-2
007710         AFTER ADVANCING 1 LINE.
007720     MOVE TOT-CNT-OSAGO  TO SUM-CNT-OSAGO.
007730     MOVE TOT-CNT-KASKO  TO SUM-CNT-KASKO.
007740     MOVE TOT-CNT-LIFE   TO SUM-CNT-LIFE.
007750     MOVE TOT-CNT-HEALTH TO SUM-CNT-HEALTH.
007760     WRITE REPORT-LINE FROM INS-SUMMARY-LINE-3
007770         AFTER ADVANCING 1 LINE.
007780     MOVE TOT-PREMIUM-AMOUNT TO SUM-PREMIUM-AMOUNT.
007790     MOVE AVG-PREMIUM-AMOUNT TO SUM-AVG-PREMIUM.
007800     WRITE REPORT-LINE FROM INS-SUMMARY-LINE-4
007810         AFTER ADVANCING 1 LINE.
007820     MOVE TOT-CLAIMS-READ     TO SUM-CLM-READ.
007830     MOVE TOT-CLAIMS-WRITTEN  TO SUM-CLM-WRITTEN.
007840     MOVE TOT-CLAIMS-APPROVED TO SUM-CLM-APPROVED.
007850     MOVE TOT-CLAIMS-DENIED   TO SUM-CLM-DENIED.
007860     MOVE TOT-CLAIMS-REJECTED TO SUM-CLM-REJECTED.
007870     WRITE REPORT-LINE FROM INS-SUMMARY-LINE-5
007880         AFTER ADVANCING 1 LINE.
007890     MOVE TOT-CLAIMED-AMOUNT TO SUM-CLAIMED-AMOUNT.
007900     MOVE TOT-PAID-AMOUNT    TO SUM-PAID-AMOUNT.
007910     WRITE REPORT-LINE FROM INS-SUMMARY-LINE-6
007920         AFTER ADVANCING 1 LINE.
007930 9500-EXIT.
007940     EXIT.
007950*
007960*    APPENDS RUN-CONTROL RECORDS FOR POLICYIN AND CLAIMIN.
007970 9800-WRITE-CONTROL-RECORDS.
007980     MOVE 'POLICYIN' TO CT-FILE-ID.
007990     MOVE TOT-POLICIES-READ     TO CT-READ-COUNT.
008000     MOVE TOT-POLICIES-WRITTEN  TO CT-WRITTEN-COUNT.
008010     MOVE TOT-POLICIES-REJECTED TO CT-REJECTED-COUNT.
008020     WRITE ATSCTL-OUT-RECORD FROM ATS-CONTROL-RECORD.
008030     MOVE 'CLAIMIN ' TO CT-FILE-ID.
008040     MOVE TOT-CLAIMS-READ     TO CT-READ-COUNT.
008050     MOVE TOT-CLAIMS-WRITTEN  TO CT-WRITTEN-COUNT.
008060     MOVE TOT-CLAIMS-REJECTED TO CT-REJECTED-COUNT.
008070     WRITE ATSCTL-OUT-RECORD FROM ATS-CONTROL-RECORD.
008080 9800-EXIT.
008090     EXIT.
008100*
008110 9900-TERMINATE.
008120     CLOSE POLICY-IN
008130           POLICY-OUT
008140           CLAIM-IN
008150           CLAIM-OUT
008160           REPORT-OUT
008170           ATSCTL-OUT.
008180 9900-EXIT.
008190     EXIT.
