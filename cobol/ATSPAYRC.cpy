000010*****************************************************************
000020*    ATSPAYRC  -  PAYMENT RECORD                                *
000030*    ONE RECORD PER PAYMENT TRANSACTION, DOUBLES AS THE         *
000040*    POSTED-PAYMENT OUTPUT LAYOUT (PAYMENT-OUT) IN ATSPAYEN.    *
000050*****************************************************************
000060 01  PAY-PAYMENT-RECORD.
000070     05  PY-PAY-ID                     PIC 9(07).
000080     05  PY-PAY-ORDER-ID               PIC 9(07).
000090     05  PY-PAY-USER-ID                PIC 9(07).
000100     05  PY-PAY-AMOUNT                 PIC 9(09)V99.
000110     05  PY-CURRENCY                   PIC X(03).
000120     05  PY-PAY-METHOD                 PIC X(13).
000130         88  PY-METHOD-CARD                VALUE 'card         '.
000140         88  PY-METHOD-BANK-TRANSFER        VALUE 'bank_transfer'.
000150         88  PY-METHOD-CASH                 VALUE 'cash         '.
000160         88  PY-METHOD-CREDIT               VALUE 'credit       '.
000170     05  PY-PAY-STATUS                 PIC X(10).
000180         88  PY-STAT-PENDING                VALUE 'pending   '.
000190         88  PY-STAT-PROCESSING             VALUE 'processing'.
000200         88  PY-STAT-COMPLETED              VALUE 'completed '.
000210         88  PY-STAT-FAILED                 VALUE 'failed    '.
000220         88  PY-STAT-CANCELLED              VALUE 'cancelled '.
000230     05  PY-TRANSACTION-ID             PIC X(12).
000240     05  PY-CREATED-DATE               PIC 9(08).
000250     05  FILLER                        PIC X(22).
