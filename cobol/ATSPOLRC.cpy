000010*****************************************************************
000020*    ATSPOLRC  -  INSURANCE POLICY RECORD                       *
000030*    ONE RECORD PER POLICY QUOTE TRANSACTION.  USED BY ATSINSEN *
000040*    AS BOTH THE TRANSACTION LAYOUT AND THE RATED-POLICY OUTPUT *
000050*    LAYOUT (POLICY-OUT), AND AS THE ENTRY LAYOUT OF THE        *
000060*    IN-MEMORY POLICY TABLE SEARCHED WHILE CLAIMS ARE READ.     *
000070*****************************************************************
000080 01  INS-POLICY-RECORD.
000090     05  PL-POL-ID                     PIC 9(07).
000100     05  PL-POL-USER-ID                PIC 9(07).
000110     05  PL-POL-ORDER-ID               PIC 9(07).
000120     05  PL-POLICY-NUMBER              PIC X(12).
000130     05  PL-INS-TYPE                   PIC X(08).
000140         88  PL-TYPE-OSAGO                 VALUE 'osago   '.
000150         88  PL-TYPE-KASKO                 VALUE 'kasko   '.
000160         88  PL-TYPE-LIFE                  VALUE 'life    '.
000170         88  PL-TYPE-HEALTH                VALUE 'health  '.
000180     05  PL-PROVIDER-NAME              PIC X(20).
000190     05  PL-POLICY-AMOUNTS.
000200         10  PL-COVERAGE-AMOUNT        PIC 9(09)V99.
000210         10  PL-PREMIUM-AMOUNT         PIC 9(09)V99.
000220         10  PL-DEDUCTIBLE             PIC 9(07)V99.
000230     05  PL-POLICY-DATES.
000240         10  PL-START-DATE             PIC 9(08).
000250         10  PL-END-DATE               PIC 9(08).
000260     05  PL-POL-STATUS                 PIC X(10).
000270         88  PL-STAT-DRAFT                 VALUE 'draft     '.
000280         88  PL-STAT-QUOTED                VALUE 'quoted    '.
000290         88  PL-STAT-PURCHASED             VALUE 'purchased '.
000300         88  PL-STAT-ACTIVE                VALUE 'active    '.
000310         88  PL-STAT-EXPIRED               VALUE 'expired   '.
000320         88  PL-STAT-CANCELLED             VALUE 'cancelled '.
000330         88  PL-STAT-CLAIMED               VALUE 'claimed   '.
000340     05  PL-IS-PAID                    PIC X(01).
000350         88  PL-PAID                       VALUE 'Y'.
000360         88  PL-NOT-PAID                   VALUE 'N'.
000370     05  PL-VEHICLE-DETAILS.
000380         10  PL-VEHICLE-MAKE           PIC X(15).
000390         10  PL-VEHICLE-MODEL          PIC X(15).
000400         10  PL-VEHICLE-YEAR           PIC 9(04).
000410         10  PL-VEHICLE-VIN            PIC X(17).
000420     05  PL-RATING-INPUTS.
000430         10  PL-DRIVER-AGE             PIC 9(03).
000440         10  PL-ACCIDENT-HISTORY       PIC X(01).
000450             88  PL-ACCIDENT-YES           VALUE 'Y'.
000460             88  PL-ACCIDENT-NO            VALUE 'N'.
000470     05  FILLER                        PIC X(26).
