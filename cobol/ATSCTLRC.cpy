000010*****************************************************************
000020*    ATSCTLRC  -  RUN-CONTROL TOTALS RECORD                     *
000030*    ONE RECORD PER INPUT FILE, CHAINED ACROSS THE THREE JOB    *
000040*    STEPS (ATSFINEN, ATSINSEN, ATSPAYEN) VIA ATSCTL SO THE     *
000050*    FINAL STEP CAN PRINT THE GRAND TRAILER.  MODELLED ON THE   *
000060*    SHOP'S OWN SMALL PARAMETER-BLOCK COPYBOOKS.                *
000070*****************************************************************
000080 01  ATS-CONTROL-RECORD.
000090     05  CT-FILE-ID                    PIC X(08).
000100     05  CT-COUNTS.
000110         10  CT-READ-COUNT             PIC 9(07).
000120         10  CT-WRITTEN-COUNT          PIC 9(07).
000130         10  CT-REJECTED-COUNT         PIC 9(07).
000140     05  FILLER                        PIC X(11).
