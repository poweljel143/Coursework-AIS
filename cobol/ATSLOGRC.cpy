000010*****************************************************************
000020*    ATSLOGRC  -  PAYMENT AUDIT LOG RECORD                      *
000030*    ONE RECORD PER PAYMENT CREATION OR STATUS TRANSITION,      *
000040*    WRITTEN BY ATSPAYEN TO PAYLOG-OUT (PAY-R1).                *
000050*****************************************************************
000060 01  PAY-LOG-RECORD.
000070     05  PG-LOG-PAYMENT-ID             PIC 9(07).
000080     05  PG-LOG-ACTION                 PIC X(10).
000090         88  PG-ACTION-CREATED             VALUE 'created   '.
000100         88  PG-ACTION-PROCESSED           VALUE 'processed '.
000110         88  PG-ACTION-CANCELLED           VALUE 'cancelled '.
000120     05  PG-OLD-STATUS                 PIC X(10).
000130     05  PG-NEW-STATUS                 PIC X(10).
000140     05  FILLER                        PIC X(13).
