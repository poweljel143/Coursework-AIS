000010*****************************************************************
000020*    ATSSCHRC  -  FINANCING AMORTIZATION SCHEDULE RECORD        *
000030*    ONE RECORD PER SCHEDULED PAYMENT, WRITTEN BY ATSFINEN      *
000040*    ON APPROVAL OF THE OWNING APPLICATION (FIN-R4).            *
000050*****************************************************************
000060 01  FIN-SCHEDULE-RECORD.
000070     05  FS-APP-ID                     PIC 9(07).
000080     05  FS-PAYMENT-NUMBER             PIC 9(03).
000090     05  FS-DUE-DATE                   PIC 9(08).
000100     05  FS-SCHEDULE-AMOUNTS.
000110         10  FS-PRINCIPAL-AMOUNT       PIC 9(09)V99.
000120         10  FS-INTEREST-AMOUNT        PIC 9(09)V99.
000130         10  FS-TOTAL-AMOUNT           PIC 9(09)V99.
000140     05  FS-REMAINING-BALANCE          PIC S9(09)V99.
000150     05  FS-IS-PAID                    PIC X(01).
000160         88  FS-PAID                       VALUE 'Y'.
000170         88  FS-NOT-PAID                   VALUE 'N'.
000180     05  FILLER                        PIC X(17).
